000100***************************************************************** 
000200*                                                               * 
000300*   ACRVUFC  -  USER-FIELD-CHANGE RECORD LAYOUT                *  
000400*                                                               * 
000500*   ONE USER WHOSE NAME FIELD DIFFERS BETWEEN THE OLD AND NEW     
000600*   SNAPSHOTS.  AUF-FIELD IS ALWAYS 'Name' TODAY - THE LAYOUT     
000700*   CARRIES A FIELD LABEL SO A FUTURE COMPARED ATTRIBUTE (E.G.    
000800*   DEPARTMENT) CAN REUSE THE SAME RECORD SHAPE.                  
000900***************************************************************** 
001000 01  ACRV-USER-FLDCHG-RECORD.                                     
001100     05  AUF-USER-ID           PIC  X(40).                        
001200     05  AUF-NAME              PIC  X(60).                        
001300     05  AUF-FIELD             PIC  X(10).                        
001400     05  AUF-OLD-VALUE         PIC  X(60).                        
001500     05  AUF-NEW-VALUE         PIC  X(60).                        
001600     05  FILLER                PIC  X(10).                        
