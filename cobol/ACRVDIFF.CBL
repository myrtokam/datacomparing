000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    * 
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.                                         
000700                                                                  
000800 PROGRAM-ID.    ACRVDIFF.                                         
000900 AUTHOR.        W D KISER.                                        
001000 DATE-WRITTEN.  AUGUST 1988.                                      
001100 DATE-COMPILED.                                                   
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                         
001300 SECURITY.      BATCH.                                            
001400*REMARKS.       COMPARE ONE OLD AND ONE NEW NORMALIZED ENTITLEMENT
001500*               SNAPSHOT (OLD-NORM/NEW-NORM, BUILT BY ACRVEXTR)   
001600*               AND PRODUCE FIVE SORTED WORK DATASETS OF ADDED,   
001700*               REMOVED AND CHANGED USERS AND ENTITLEMENTS FOR    
001800*               ACRVCSVW TO TURN INTO THE FINAL REPORT CSVS.      
001900                                                                  
002000* CHANGE HISTORY ------------------------------------------------ 
002100* 08/15/1988 WDK ORIGINAL PROGRAM.  BUILT AS THE FOLLOW-ON STEP   WDK00188
002200*                TO ACRVEXTR - READS OLD-NORM AND NEW-NORM AND    WDK00188
002300*                DOES THE FULL USER/ENTITLEMENT COMPARE IN A      WDK00188
002400*                SINGLE PASS OVER TWO IN-MEMORY TABLES.           WDK00188
002500* 11/03/1994 WDK RAISED THE OLD/NEW SNAPSHOT TABLES FROM 500      WDK01194
002600*                TO 1000 ENTRIES EACH - THE FALL ACCESS REVIEW    WDK01194
002700*                RAN OUT OF ROOM WITH THE OLD SIZE.               WDK01194
002800* 12/29/1998 WDK Y2K REVIEW - ALL DATES IN THIS PROGRAM COME      WDK01298
002900*                FROM ACRVEXTR AS 4-DIGIT CCYYMMDD FIELDS, NO     WDK01298
003000*                WINDOWING LOGIC AND NO CHANGE REQUIRED.          WDK01298
003100* 07/19/2004 DLC RAISED THE OLD/NEW SNAPSHOT TABLES AGAIN,        DLC00704
003200*                1000 TO 2000 ENTRIES, TO MATCH ACRVEXTR'S        DLC00704
003300*                NORM-TABLE LIMIT.                                DLC00704
003400* 01/11/2009 DLC ADDED THE R7 BOTH-BLANK CHECK ON THE NAME        DLC00109
003500*                FIELD CHANGE COMPARE - A ROW WITH NO NAME ON     DLC00109
003600*                EITHER SIDE WAS SHOWING UP AS A FALSE CHANGE.    DLC00109
003700* 05/02/2014 DLC ENTITLEMENT MAP KEY IS NOW CASE-INSENSITIVE -    DLC00514
003800*                SECURITY REPORTED DUPLICATE ADDED/REMOVED ROWS   DLC00514
003900*                WHEN A SOURCE SYSTEM CHANGED ROLE NAME CASE.     DLC00514
004000* END OF HISTORY ------------------------------------------------ 
004100                                                                  
004200/*****************************************************************
004300*                                                                *
004400*    ENVIRONMENT DIVISION                                        *
004500*                                                                *
004600******************************************************************
004700 ENVIRONMENT DIVISION.                                            
004800                                                                  
004900******************************************************************
005000*    CONFIGURATION SECTION                                       *
005100******************************************************************
005200 CONFIGURATION SECTION.                                           
005300                                                                  
005400 SOURCE-COMPUTER. IBM-2086-A04-140.                               
005500 OBJECT-COMPUTER. IBM-2086-A04-140.                               
005600                                                                  
005700 SPECIAL-NAMES.                                                   
005800     SYSLST IS PRINTER,                                           
005900     UPSI-7 ON STATUS IS WITH-TRACE.                              
006000                                                                  
006100******************************************************************
006200*    INPUT-OUTPUT SECTION                                        *
006300******************************************************************
006400 INPUT-OUTPUT SECTION.                                            
006500                                                                  
006600 FILE-CONTROL.                                                    
006700                                                                  
006800     SELECT OLD-NORM                                              
006900         ASSIGN TO OLD-NORM                                       
007000         ORGANIZATION IS LINE SEQUENTIAL                          
007100         FILE STATUS IS FILE1-STAT.                               
007200                                                                  
007300     SELECT NEW-NORM                                              
007400         ASSIGN TO NEW-NORM                                       
007500         ORGANIZATION IS LINE SEQUENTIAL                          
007600         FILE STATUS IS FILE2-STAT.                               
007700                                                                  
007800     SELECT USERS-ADDED-WORK                                      
007900         ASSIGN TO USRADDWK                                       
008000         ORGANIZATION IS LINE SEQUENTIAL                          
008100         FILE STATUS IS FILE3-STAT.                               
008200                                                                  
008300     SELECT USERS-REMOVED-WORK                                    
008400         ASSIGN TO USRREMWK                                       
008500         ORGANIZATION IS LINE SEQUENTIAL                          
008600         FILE STATUS IS FILE4-STAT.                               
008700                                                                  
008800     SELECT USERS-CHANGED-WORK                                    
008900         ASSIGN TO USRCHGWK                                       
009000         ORGANIZATION IS LINE SEQUENTIAL                          
009100         FILE STATUS IS FILE5-STAT.                               
009200                                                                  
009300     SELECT ENT-ADDED-WORK                                        
009400         ASSIGN TO ENTADDWK                                       
009500         ORGANIZATION IS LINE SEQUENTIAL                          
009600         FILE STATUS IS FILE6-STAT.                               
009700                                                                  
009800     SELECT ENT-REMOVED-WORK                                      
009900         ASSIGN TO ENTREMWK                                       
010000         ORGANIZATION IS LINE SEQUENTIAL                          
010100         FILE STATUS IS FILE7-STAT.                               
010200                                                                  
010300     SELECT SORT-WKFILE                                           
010400         ASSIGN TO SYS001-UT-SORTWK1.                             
010500                                                                  
010600/*****************************************************************
010700*                                                                *
010800*    DATA DIVISION                                               *
010900*                                                                *
011000******************************************************************
011100 DATA DIVISION.                                                   
011200                                                                  
011300******************************************************************
011400*    FILE SECTION                                                *
011500******************************************************************
011600 FILE SECTION.                                                    
011700                                                                  
011800 FD  OLD-NORM.                                                    
011900 COPY ACRVNORM REPLACING ACRV-NORM-RECORD BY OLD-NORM-RECORD      
012000                         ANR-KEY-FIELDS   BY ONR-KEY-FIELDS       
012100                         ANR-USER-ID      BY ONR-USER-ID          
012200                         ANR-APP          BY ONR-APP              
012300                         ANR-ROLE         BY ONR-ROLE             
012400                         ANR-KEY-TEXT     BY ONR-KEY-TEXT         
012500                         ANR-NAME         BY ONR-NAME.            
012600                                                                  
012700 FD  NEW-NORM.                                                    
012800 COPY ACRVNORM REPLACING ACRV-NORM-RECORD BY NEW-NORM-RECORD      
012900                         ANR-KEY-FIELDS   BY NNR-KEY-FIELDS       
013000                         ANR-USER-ID      BY NNR-USER-ID          
013100                         ANR-APP          BY NNR-APP              
013200                         ANR-ROLE         BY NNR-ROLE             
013300                         ANR-KEY-TEXT     BY NNR-KEY-TEXT         
013400                         ANR-NAME         BY NNR-NAME.            
013500                                                                  
013600 FD  USERS-ADDED-WORK.                                            
013700 COPY ACRVUCH REPLACING ACRV-USER-CHG-RECORD BY UAW-RECORD        
013800                        AUC-USER-ID         BY UAW-USER-ID        
013900                        AUC-NAME            BY UAW-NAME.          
014000                                                                  
014100 FD  USERS-REMOVED-WORK.                                          
014200 COPY ACRVUCH REPLACING ACRV-USER-CHG-RECORD BY URW-RECORD        
014300                        AUC-USER-ID         BY URW-USER-ID        
014400                        AUC-NAME            BY URW-NAME.          
014500                                                                  
014600 FD  USERS-CHANGED-WORK.                                          
014700 COPY ACRVUFC REPLACING ACRV-USER-FLDCHG-RECORD BY UCW-RECORD     
014800                        AUF-USER-ID          BY UCW-USER-ID       
014900                        AUF-NAME             BY UCW-NAME          
015000                        AUF-FIELD            BY UCW-FIELD         
015100                        AUF-OLD-VALUE        BY UCW-OLD-VALUE     
015200                        AUF-NEW-VALUE        BY UCW-NEW-VALUE.    
015300                                                                  
015400 FD  ENT-ADDED-WORK.                                              
015500 COPY ACRVECH REPLACING ACRV-ENT-CHG-RECORD BY EAW-RECORD         
015600                        AEC-KEY-FIELDS      BY EAW-KEY-FIELDS     
015700                        AEC-USER-ID         BY EAW-USER-ID        
015800                        AEC-APP             BY EAW-APP            
015900                        AEC-ROLE            BY EAW-ROLE           
016000                        AEC-KEY-TEXT        BY EAW-KEY-TEXT       
016100                        AEC-NAME            BY EAW-NAME.          
016200                                                                  
016300 FD  ENT-REMOVED-WORK.                                            
016400 COPY ACRVECH REPLACING ACRV-ENT-CHG-RECORD BY ERW-RECORD         
016500                        AEC-KEY-FIELDS      BY ERW-KEY-FIELDS     
016600                        AEC-USER-ID         BY ERW-USER-ID        
016700                        AEC-APP             BY ERW-APP            
016800                        AEC-ROLE            BY ERW-ROLE           
016900                        AEC-KEY-TEXT        BY ERW-KEY-TEXT       
017000                        AEC-NAME            BY ERW-NAME.          
017100                                                                  
017200 SD  SORT-WKFILE.                                                 
017300 01  SORT-RECORD.                                                 
017400     05  SORT-KEY              PIC  X(120).                       
017500     05  SORT-PAYLOAD          PIC  X(230).                       
017600                                                                  
017700******************************************************************
017800*    WORKING-STORAGE SECTION                                     *
017900******************************************************************
018000 WORKING-STORAGE SECTION.                                         
018100                                                                  
018200 01  WS-FIELDS.                                                   
018300   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
018400   03  THIS-PGM                  PIC  X(08)   VALUE 'ACRVDIFF'.   
018500                                                                  
018600   03  FILE1-STAT                PIC  X(02)   VALUE '00'.         
018700     88  STAT1-NORMAL                         VALUE '00'.         
018800     88  STAT1-EOFILE                         VALUE '10'.         
018900   03  FILE2-STAT                PIC  X(02)   VALUE '00'.         
019000     88  STAT2-NORMAL                         VALUE '00'.         
019100     88  STAT2-EOFILE                         VALUE '10'.         
019200   03  FILE3-STAT                PIC  X(02)   VALUE '00'.         
019300     88  STAT3-NORMAL                         VALUE '00'.         
019400   03  FILE4-STAT                PIC  X(02)   VALUE '00'.         
019500     88  STAT4-NORMAL                         VALUE '00'.         
019600   03  FILE5-STAT                PIC  X(02)   VALUE '00'.         
019700     88  STAT5-NORMAL                         VALUE '00'.         
019800   03  FILE6-STAT                PIC  X(02)   VALUE '00'.         
019900     88  STAT6-NORMAL                         VALUE '00'.         
020000   03  FILE7-STAT                PIC  X(02)   VALUE '00'.         
020100     88  STAT7-NORMAL                         VALUE '00'.         
020200                                                                  
020300   03  WS-OLD-EOF-SW             PIC  X(01)   VALUE 'M'.          
020400     88  MORE-OLD-RECORDS                     VALUE 'M'.          
020500     88  NO-MORE-OLD-RECORDS                  VALUE 'E'.          
020600   03  WS-NEW-EOF-SW             PIC  X(01)   VALUE 'M'.          
020700     88  MORE-NEW-RECORDS                     VALUE 'M'.          
020800     88  NO-MORE-NEW-RECORDS                  VALUE 'E'.          
020900                                                                  
021000   03  OLD-IDX                   PIC S9(04)   BINARY VALUE ZERO.  
021100   03  NEW-IDX                   PIC S9(04)   BINARY VALUE ZERO.  
021200   03  MAP-IDX                   PIC S9(04)   BINARY VALUE ZERO.  
021300   03  WS-FOUND-IDX              PIC S9(04)   BINARY VALUE ZERO.  
021400                                                                  
021500   03  USERS-ADDED-COUNT         PIC S9(07)   BINARY VALUE ZERO.  
021600   03  USERS-REMOVED-COUNT       PIC S9(07)   BINARY VALUE ZERO.  
021700   03  USER-CHANGES-COUNT        PIC S9(07)   BINARY VALUE ZERO.  
021800   03  ENT-ADDED-COUNT           PIC S9(07)   BINARY VALUE ZERO.  
021900   03  ENT-REMOVED-COUNT         PIC S9(07)   BINARY VALUE ZERO.  
022000                                                                  
022100   03  VAR-EDIT                  PIC  Z(6)9-.                     
022200                                                                  
022300* ONE SIDE'S FULL SET OF NORMALIZED ENTITLEMENT RECORDS, READ     
022400* ENTIRELY INTO STORAGE BEFORE ANY COMPARISON BEGINS              
022500 01  OLD-SNAP-TABLE.                                              
022600   03  OLD-SNAP-COUNT            PIC S9(04)   BINARY VALUE ZERO.  
022700   03  OLD-SNAP-ENTRY OCCURS 2000 TIMES.                          
022800     05  OS-KEY-FIELDS.                                           
022900       07  OS-USER-ID            PIC  X(40).                      
023000       07  OS-APP                PIC  X(40).                      
023100       07  OS-ROLE               PIC  X(40).                      
023200     05  OS-KEY-TEXT REDEFINES OS-KEY-FIELDS                      
023300                               PIC  X(120).                       
023400     05  OS-NAME                 PIC  X(60).                      
023500                                                                  
023600 01  NEW-SNAP-TABLE.                                              
023700   03  NEW-SNAP-COUNT            PIC S9(04)   BINARY VALUE ZERO.  
023800   03  NEW-SNAP-ENTRY OCCURS 2000 TIMES.                          
023900     05  NS-KEY-FIELDS.                                           
024000       07  NS-USER-ID            PIC  X(40).                      
024100       07  NS-APP                PIC  X(40).                      
024200       07  NS-ROLE               PIC  X(40).                      
024300     05  NS-KEY-TEXT REDEFINES NS-KEY-FIELDS                      
024400                               PIC  X(120).                       
024500     05  NS-NAME                 PIC  X(60).                      
024600                                                                  
024700* PER-SIDE USER MAP - USERID TO NAME, ONE ENTRY PER DISTINCT      
024800* USERID - BUSINESS RULE R6                                       
024900 01  OLD-USER-MAP.                                                
025000   03  OLD-USER-COUNT            PIC S9(04)   BINARY VALUE ZERO.  
025100   03  OLD-USER-ENTRY OCCURS 2000 TIMES.                          
025200     05  OU-USER-ID              PIC  X(40).                      
025300     05  OU-NAME                 PIC  X(60).                      
025400                                                                  
025500 01  NEW-USER-MAP.                                                
025600   03  NEW-USER-COUNT            PIC S9(04)   BINARY VALUE ZERO.  
025700   03  NEW-USER-ENTRY OCCURS 2000 TIMES.                          
025800     05  NU-USER-ID              PIC  X(40).                      
025900     05  NU-NAME                 PIC  X(60).                      
026000                                                                  
026100* PER-SIDE ENTITLEMENT MAP - LOWERCASE USERID/APP/ROLE KEY TO     
026200* THE ORIGINAL-CASE GRANT - BUSINESS RULES R9 AND R10             
026300 01  OLD-ENT-MAP.                                                 
026400   03  OLD-ENT-COUNT             PIC S9(04)   BINARY VALUE ZERO.  
026500   03  OLD-ENT-ENTRY OCCURS 2000 TIMES.                           
026600     05  OE-LCKEY                PIC  X(120).                     
026700     05  OE-USER-ID              PIC  X(40).                      
026800     05  OE-APP                  PIC  X(40).                      
026900     05  OE-ROLE                 PIC  X(40).                      
027000     05  OE-NAME                 PIC  X(60).                      
027100                                                                  
027200 01  NEW-ENT-MAP.                                                 
027300   03  NEW-ENT-COUNT             PIC S9(04)   BINARY VALUE ZERO.  
027400   03  NEW-ENT-ENTRY OCCURS 2000 TIMES.                           
027500     05  NE-LCKEY                PIC  X(120).                     
027600     05  NE-USER-ID              PIC  X(40).                      
027700     05  NE-APP                  PIC  X(40).                      
027800     05  NE-ROLE                 PIC  X(40).                      
027900     05  NE-NAME                 PIC  X(60).                      
028000                                                                  
028100* WORK FIELDS USED WHILE BUILDING A LOWERCASE ENTITLEMENT KEY     
028200 01  WS-LC-WORK.                                                  
028300   03  WS-LC-KEY-FIELDS.                                          
028400     05  WS-LC-USER-ID           PIC  X(40).                      
028500     05  WS-LC-APP               PIC  X(40).                      
028600     05  WS-LC-ROLE              PIC  X(40).                      
028700   03  WS-LC-KEY REDEFINES WS-LC-KEY-FIELDS                       
028800                               PIC  X(120).                       
028900                                                                  
029000* THE COMPARE RESULT LISTS, BUILT IN MAP ORDER, SORTED LATER BY   
029100* THE SORT VERB - BUSINESS RULE R12                               
029200 01  USERS-ADDED-LIST.                                            
029300   03  UA-ENTRY OCCURS 2000 TIMES.                                
029400     05  UA-USER-ID              PIC  X(40).                      
029500     05  UA-NAME                 PIC  X(60).                      
029600                                                                  
029700 01  USERS-REMOVED-LIST.                                          
029800   03  UR-ENTRY OCCURS 2000 TIMES.                                
029900     05  UR-USER-ID              PIC  X(40).                      
030000     05  UR-NAME                 PIC  X(60).                      
030100                                                                  
030200 01  USER-CHANGES-LIST.                                           
030300   03  UC-ENTRY OCCURS 2000 TIMES.                                
030400     05  UC-USER-ID              PIC  X(40).                      
030500     05  UC-NAME                 PIC  X(60).                      
030600     05  UC-FIELD                PIC  X(10).                      
030700     05  UC-OLD-VALUE            PIC  X(60).                      
030800     05  UC-NEW-VALUE            PIC  X(60).                      
030900                                                                  
031000 01  ENT-ADDED-LIST.                                              
031100   03  EA-ENTRY OCCURS 2000 TIMES.                                
031200     05  EA-USER-ID              PIC  X(40).                      
031300     05  EA-APP                  PIC  X(40).                      
031400     05  EA-ROLE                 PIC  X(40).                      
031500     05  EA-NAME                 PIC  X(60).                      
031600                                                                  
031700 01  ENT-REMOVED-LIST.                                            
031800   03  ER-ENTRY OCCURS 2000 TIMES.                                
031900     05  ER-USER-ID              PIC  X(40).                      
032000     05  ER-APP                  PIC  X(40).                      
032100     05  ER-ROLE                 PIC  X(40).                      
032200     05  ER-NAME                 PIC  X(60).                      
032300                                                                  
032400* INDEX USED BY THE FIVE SORT INPUT/OUTPUT PROCEDURES BELOW       
032500 01  SORT-DRIVE-IDX              PIC S9(04)   BINARY VALUE ZERO.  
032600                                                                  
032700/*****************************************************************
032800*                                                                *
032900*    PROCEDURE DIVISION                                          *
033000*                                                                *
033100******************************************************************
033200 PROCEDURE DIVISION.                                              
033300                                                                  
033400******************************************************************
033500*    MAINLINE ROUTINE                                            *
033600******************************************************************
033700 A00-MAINLINE-ROUTINE.                                            
033800                                                                  
033900     PERFORM B10-INITIALIZATION THRU B15-EXIT.                    
034000                                                                  
034100     PERFORM C00-LOAD-OLD-SNAPSHOT THRU C05-EXIT                  
034200       UNTIL NO-MORE-OLD-RECORDS.                                 
034300     PERFORM C10-LOAD-NEW-SNAPSHOT THRU C15-EXIT                  
034400       UNTIL NO-MORE-NEW-RECORDS.                                 
034500                                                                  
034600     PERFORM D00-BUILD-USER-MAP THRU D05-EXIT                     
034700       VARYING OLD-IDX FROM 1 BY 1                                
034800         UNTIL OLD-IDX > OLD-SNAP-COUNT.                          
034900     PERFORM D10-BUILD-NEW-USER-MAP THRU D15-EXIT                 
035000       VARYING NEW-IDX FROM 1 BY 1                                
035100         UNTIL NEW-IDX > NEW-SNAP-COUNT.                          
035200                                                                  
035300     PERFORM D20-BUILD-OLD-ENT-MAP THRU D25-EXIT                  
035400       VARYING OLD-IDX FROM 1 BY 1                                
035500         UNTIL OLD-IDX > OLD-SNAP-COUNT.                          
035600     PERFORM D30-BUILD-NEW-ENT-MAP THRU D35-EXIT                  
035700       VARYING NEW-IDX FROM 1 BY 1                                
035800         UNTIL NEW-IDX > NEW-SNAP-COUNT.                          
035900                                                                  
036000     PERFORM E00-FIND-USERS-ADDED THRU E05-EXIT                   
036100       VARYING NEW-IDX FROM 1 BY 1                                
036200         UNTIL NEW-IDX > NEW-USER-COUNT.                          
036300     PERFORM E10-FIND-USERS-REMOVED THRU E15-EXIT                 
036400       VARYING OLD-IDX FROM 1 BY 1                                
036500         UNTIL OLD-IDX > OLD-USER-COUNT.                          
036600     PERFORM E20-FIND-USER-CHANGES THRU E25-EXIT                  
036700       VARYING NEW-IDX FROM 1 BY 1                                
036800         UNTIL NEW-IDX > NEW-USER-COUNT.                          
036900                                                                  
037000     PERFORM E30-FIND-ENT-ADDED THRU E35-EXIT                     
037100       VARYING NEW-IDX FROM 1 BY 1                                
037200         UNTIL NEW-IDX > NEW-ENT-COUNT.                           
037300     PERFORM E40-FIND-ENT-REMOVED THRU E45-EXIT                   
037400       VARYING OLD-IDX FROM 1 BY 1                                
037500         UNTIL OLD-IDX > OLD-ENT-COUNT.                           
037600                                                                  
037700     PERFORM F00-SORT-USERS-ADDED THRU F05-EXIT.                  
037800     PERFORM F10-SORT-USERS-REMOVED THRU F15-EXIT.                
037900     PERFORM F20-SORT-USER-CHANGES THRU F25-EXIT.                 
038000     PERFORM F30-SORT-ENT-ADDED THRU F35-EXIT.                    
038100     PERFORM F40-SORT-ENT-REMOVED THRU F45-EXIT.                  
038200                                                                  
038300     PERFORM B20-TERMINATION THRU B25-EXIT.                       
038400                                                                  
038500     DISPLAY ' '               UPON PRINTER.                      
038600     MOVE USERS-ADDED-COUNT      TO VAR-EDIT.                     
038700     DISPLAY 'Users added ............... ' VAR-EDIT              
038800                               UPON PRINTER.                      
038900     MOVE USERS-REMOVED-COUNT    TO VAR-EDIT.                     
039000     DISPLAY 'Users removed .............. ' VAR-EDIT             
039100                               UPON PRINTER.                      
039200     MOVE USER-CHANGES-COUNT     TO VAR-EDIT.                     
039300     DISPLAY 'User name changes .......... ' VAR-EDIT             
039400                               UPON PRINTER.                      
039500     MOVE ENT-ADDED-COUNT        TO VAR-EDIT.                     
039600     DISPLAY 'Entitlements added ......... ' VAR-EDIT             
039700                               UPON PRINTER.                      
039800     MOVE ENT-REMOVED-COUNT      TO VAR-EDIT.                     
039900     DISPLAY 'Entitlements removed ....... ' VAR-EDIT             
040000                               UPON PRINTER.                      
040100                                                                  
040200     GOBACK.                                                      
040300                                                                  
040400/*****************************************************************
040500*    PROGRAM INITIALIZATION ROUTINE                              *
040600******************************************************************
040700 B10-INITIALIZATION.                                              
040800                                                                  
040900     SET  MORE-OLD-RECORDS       TO TRUE.                         
041000     SET  MORE-NEW-RECORDS       TO TRUE.                         
041100                                                                  
041200     OPEN INPUT  OLD-NORM.                                        
041300     IF  NOT STAT1-NORMAL                                         
041400         DISPLAY 'ACRVDIFF: OLD-NORM OPEN FAILED, STATUS='        
041500                 FILE1-STAT      UPON PRINTER                     
041600         SET  NO-MORE-OLD-RECORDS TO TRUE                         
041700     END-IF.                                                      
041800                                                                  
041900     OPEN INPUT  NEW-NORM.                                        
042000     IF  NOT STAT2-NORMAL                                         
042100         DISPLAY 'ACRVDIFF: NEW-NORM OPEN FAILED, STATUS='        
042200                 FILE2-STAT      UPON PRINTER                     
042300         SET  NO-MORE-NEW-RECORDS TO TRUE                         
042400     END-IF.                                                      
042500                                                                  
042600     OPEN OUTPUT USERS-ADDED-WORK.                                
042700     OPEN OUTPUT USERS-REMOVED-WORK.                              
042800     OPEN OUTPUT USERS-CHANGED-WORK.                              
042900     OPEN OUTPUT ENT-ADDED-WORK.                                  
043000     OPEN OUTPUT ENT-REMOVED-WORK.                                
043100                                                                  
043200 B15-EXIT.                                                        
043300     EXIT.                                                        
043400                                                                  
043500/*****************************************************************
043600*    PROGRAM TERMINATION ROUTINE                                 *
043700******************************************************************
043800 B20-TERMINATION.                                                 
043900                                                                  
044000     CLOSE OLD-NORM                                               
044100           NEW-NORM                                               
044200           USERS-ADDED-WORK                                       
044300           USERS-REMOVED-WORK                                     
044400           USERS-CHANGED-WORK                                     
044500           ENT-ADDED-WORK                                         
044600           ENT-REMOVED-WORK.                                      
044700                                                                  
044800 B25-EXIT.                                                        
044900     EXIT.                                                        
045000                                                                  
045100/*****************************************************************
045200*    PROGRAM PROCESSING ROUTINES                                 *
045300******************************************************************
045400                                                                  
045500* READ ONE SIDE'S NORMALIZED SNAPSHOT COMPLETELY INTO STORAGE     
045600 C00-LOAD-OLD-SNAPSHOT.                                           
045700                                                                  
045800     READ OLD-NORM                                                
045900         AT END                                                   
046000             SET  NO-MORE-OLD-RECORDS TO TRUE                     
046100             GO TO C05-EXIT                                       
046200     END-READ.                                                    
046300                                                                  
046400     IF  OLD-SNAP-COUNT < 2000                                    
046500         ADD  1                  TO OLD-SNAP-COUNT                
046600         MOVE ONR-USER-ID        TO OS-USER-ID(OLD-SNAP-COUNT)    
046700         MOVE ONR-APP            TO OS-APP(OLD-SNAP-COUNT)        
046800         MOVE ONR-ROLE           TO OS-ROLE(OLD-SNAP-COUNT)       
046900         MOVE ONR-NAME           TO OS-NAME(OLD-SNAP-COUNT)       
047000     END-IF.                                                      
047100                                                                  
047200 C05-EXIT.                                                        
047300     EXIT.                                                        
047400                                                                  
047500 C10-LOAD-NEW-SNAPSHOT.                                           
047600                                                                  
047700     READ NEW-NORM                                                
047800         AT END                                                   
047900             SET  NO-MORE-NEW-RECORDS TO TRUE                     
048000             GO TO C15-EXIT                                       
048100     END-READ.                                                    
048200                                                                  
048300     IF  NEW-SNAP-COUNT < 2000                                    
048400         ADD  1                  TO NEW-SNAP-COUNT                
048500         MOVE NNR-USER-ID        TO NS-USER-ID(NEW-SNAP-COUNT)    
048600         MOVE NNR-APP            TO NS-APP(NEW-SNAP-COUNT)        
048700         MOVE NNR-ROLE           TO NS-ROLE(NEW-SNAP-COUNT)       
048800         MOVE NNR-NAME           TO NS-NAME(NEW-SNAP-COUNT)       
048900     END-IF.                                                      
049000                                                                  
049100 C15-EXIT.                                                        
049200     EXIT.                                                        
049300                                                                  
049400* BUILD THE OLD-SIDE USER MAP - RULE R6, SKIPPING BLANK USERIDS   
049500 D00-BUILD-USER-MAP.                                              
049600                                                                  
049700     IF  OS-USER-ID(OLD-IDX) = SPACES                             
049800         GO TO D05-EXIT                                           
049900     END-IF.                                                      
050000                                                                  
050100     MOVE ZERO                   TO WS-FOUND-IDX.                 
050200     PERFORM D01-SEARCH-OLD-USER-MAP THRU D02-EXIT                
050300       VARYING MAP-IDX FROM 1 BY 1                                
050400         UNTIL MAP-IDX > OLD-USER-COUNT                           
050500            OR WS-FOUND-IDX NOT = ZERO.                           
050600                                                                  
050700     IF  WS-FOUND-IDX > ZERO                                      
050800         IF  OU-NAME(WS-FOUND-IDX) = SPACES                       
050900         AND OS-NAME(OLD-IDX) NOT = SPACES                        
051000             MOVE OS-NAME(OLD-IDX) TO OU-NAME(WS-FOUND-IDX)       
051100         END-IF                                                   
051200     ELSE                                                         
051300         IF  OLD-USER-COUNT < 2000                                
051400             ADD  1              TO OLD-USER-COUNT                
051500             MOVE OS-USER-ID(OLD-IDX)                             
051600                                 TO OU-USER-ID(OLD-USER-COUNT)    
051700             MOVE OS-NAME(OLD-IDX)                                
051800                                 TO OU-NAME(OLD-USER-COUNT)       
051900         END-IF                                                   
052000     END-IF.                                                      
052100                                                                  
052200 D05-EXIT.                                                        
052300     EXIT.                                                        
052400                                                                  
052500 D01-SEARCH-OLD-USER-MAP.                                         
052600     IF  OU-USER-ID(MAP-IDX) = OS-USER-ID(OLD-IDX)                
052700         MOVE MAP-IDX            TO WS-FOUND-IDX                  
052800     END-IF.                                                      
052900 D02-EXIT.                                                        
053000     EXIT.                                                        
053100                                                                  
053200* BUILD THE NEW-SIDE USER MAP - RULE R6, SKIPPING BLANK USERIDS   
053300 D10-BUILD-NEW-USER-MAP.                                          
053400                                                                  
053500     IF  NS-USER-ID(NEW-IDX) = SPACES                             
053600         GO TO D15-EXIT                                           
053700     END-IF.                                                      
053800                                                                  
053900     MOVE ZERO                   TO WS-FOUND-IDX.                 
054000     PERFORM D11-SEARCH-NEW-USER-MAP THRU D12-EXIT                
054100       VARYING MAP-IDX FROM 1 BY 1                                
054200         UNTIL MAP-IDX > NEW-USER-COUNT                           
054300            OR WS-FOUND-IDX NOT = ZERO.                           
054400                                                                  
054500     IF  WS-FOUND-IDX > ZERO                                      
054600         IF  NU-NAME(WS-FOUND-IDX) = SPACES                       
054700         AND NS-NAME(NEW-IDX) NOT = SPACES                        
054800             MOVE NS-NAME(NEW-IDX) TO NU-NAME(WS-FOUND-IDX)       
054900         END-IF                                                   
055000     ELSE                                                         
055100         IF  NEW-USER-COUNT < 2000                                
055200             ADD  1              TO NEW-USER-COUNT                
055300             MOVE NS-USER-ID(NEW-IDX)                             
055400                                 TO NU-USER-ID(NEW-USER-COUNT)    
055500             MOVE NS-NAME(NEW-IDX)                                
055600                                 TO NU-NAME(NEW-USER-COUNT)       
055700         END-IF                                                   
055800     END-IF.                                                      
055900                                                                  
056000 D15-EXIT.                                                        
056100     EXIT.                                                        
056200                                                                  
056300 D11-SEARCH-NEW-USER-MAP.                                         
056400     IF  NU-USER-ID(MAP-IDX) = NS-USER-ID(NEW-IDX)                
056500         MOVE MAP-IDX            TO WS-FOUND-IDX                  
056600     END-IF.                                                      
056700 D12-EXIT.                                                        
056800     EXIT.                                                        
056900                                                                  
057000* BUILD THE OLD-SIDE ENTITLEMENT MAP - RULES R9 AND R10, LAST     
057100* ENTRY FOR A REPEATED KEY WINS                                   
057200 D20-BUILD-OLD-ENT-MAP.                                           
057300                                                                  
057400     IF  OS-USER-ID(OLD-IDX) = SPACES                             
057500     OR  OS-APP(OLD-IDX)     = SPACES                             
057600     OR  OS-ROLE(OLD-IDX)    = SPACES                             
057700         GO TO D25-EXIT                                           
057800     END-IF.                                                      
057900                                                                  
058000     MOVE OS-USER-ID(OLD-IDX)    TO WS-LC-USER-ID.                
058100     MOVE OS-APP(OLD-IDX)        TO WS-LC-APP.                    
058200     MOVE OS-ROLE(OLD-IDX)       TO WS-LC-ROLE.                   
058300     INSPECT WS-LC-USER-ID CONVERTING                             
058400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
058500         'abcdefghijklmnopqrstuvwxyz'.                            
058600     INSPECT WS-LC-APP CONVERTING                                 
058700         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
058800         'abcdefghijklmnopqrstuvwxyz'.                            
058900     INSPECT WS-LC-ROLE CONVERTING                                
059000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
059100         'abcdefghijklmnopqrstuvwxyz'.                            
059200                                                                  
059300     MOVE ZERO                   TO WS-FOUND-IDX.                 
059400     PERFORM D21-SEARCH-OLD-ENT-MAP THRU D22-EXIT                 
059500       VARYING MAP-IDX FROM 1 BY 1                                
059600         UNTIL MAP-IDX > OLD-ENT-COUNT                            
059700            OR WS-FOUND-IDX NOT = ZERO.                           
059800                                                                  
059900     IF  WS-FOUND-IDX = ZERO                                      
060000         IF  OLD-ENT-COUNT < 2000                                 
060100             ADD  1              TO OLD-ENT-COUNT                 
060200             MOVE OLD-ENT-COUNT  TO WS-FOUND-IDX                  
060300         ELSE                                                     
060400             GO TO D25-EXIT                                       
060500         END-IF                                                   
060600     END-IF.                                                      
060700                                                                  
060800     MOVE WS-LC-KEY              TO OE-LCKEY(WS-FOUND-IDX).       
060900     MOVE OS-USER-ID(OLD-IDX)    TO OE-USER-ID(WS-FOUND-IDX).     
061000     MOVE OS-APP(OLD-IDX)        TO OE-APP(WS-FOUND-IDX).         
061100     MOVE OS-ROLE(OLD-IDX)       TO OE-ROLE(WS-FOUND-IDX).        
061200     MOVE OS-NAME(OLD-IDX)       TO OE-NAME(WS-FOUND-IDX).        
061300                                                                  
061400 D25-EXIT.                                                        
061500     EXIT.                                                        
061600                                                                  
061700 D21-SEARCH-OLD-ENT-MAP.                                          
061800     IF  OE-LCKEY(MAP-IDX) = WS-LC-KEY                            
061900         MOVE MAP-IDX            TO WS-FOUND-IDX                  
062000     END-IF.                                                      
062100 D22-EXIT.                                                        
062200     EXIT.                                                        
062300                                                                  
062400* BUILD THE NEW-SIDE ENTITLEMENT MAP - RULES R9 AND R10, LAST     
062500* ENTRY FOR A REPEATED KEY WINS                                   
062600 D30-BUILD-NEW-ENT-MAP.                                           
062700                                                                  
062800     IF  NS-USER-ID(NEW-IDX) = SPACES                             
062900     OR  NS-APP(NEW-IDX)     = SPACES                             
063000     OR  NS-ROLE(NEW-IDX)    = SPACES                             
063100         GO TO D35-EXIT                                           
063200     END-IF.                                                      
063300                                                                  
063400     MOVE NS-USER-ID(NEW-IDX)    TO WS-LC-USER-ID.                
063500     MOVE NS-APP(NEW-IDX)        TO WS-LC-APP.                    
063600     MOVE NS-ROLE(NEW-IDX)       TO WS-LC-ROLE.                   
063700     INSPECT WS-LC-USER-ID CONVERTING                             
063800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
063900         'abcdefghijklmnopqrstuvwxyz'.                            
064000     INSPECT WS-LC-APP CONVERTING                                 
064100         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
064200         'abcdefghijklmnopqrstuvwxyz'.                            
064300     INSPECT WS-LC-ROLE CONVERTING                                
064400         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
064500         'abcdefghijklmnopqrstuvwxyz'.                            
064600                                                                  
064700     MOVE ZERO                   TO WS-FOUND-IDX.                 
064800     PERFORM D31-SEARCH-NEW-ENT-MAP THRU D32-EXIT                 
064900       VARYING MAP-IDX FROM 1 BY 1                                
065000         UNTIL MAP-IDX > NEW-ENT-COUNT                            
065100            OR WS-FOUND-IDX NOT = ZERO.                           
065200                                                                  
065300     IF  WS-FOUND-IDX = ZERO                                      
065400         IF  NEW-ENT-COUNT < 2000                                 
065500             ADD  1              TO NEW-ENT-COUNT                 
065600             MOVE NEW-ENT-COUNT  TO WS-FOUND-IDX                  
065700         ELSE                                                     
065800             GO TO D35-EXIT                                       
065900         END-IF                                                   
066000     END-IF.                                                      
066100                                                                  
066200     MOVE WS-LC-KEY              TO NE-LCKEY(WS-FOUND-IDX).       
066300     MOVE NS-USER-ID(NEW-IDX)    TO NE-USER-ID(WS-FOUND-IDX).     
066400     MOVE NS-APP(NEW-IDX)        TO NE-APP(WS-FOUND-IDX).         
066500     MOVE NS-ROLE(NEW-IDX)       TO NE-ROLE(WS-FOUND-IDX).        
066600     MOVE NS-NAME(NEW-IDX)       TO NE-NAME(WS-FOUND-IDX).        
066700                                                                  
066800 D35-EXIT.                                                        
066900     EXIT.                                                        
067000                                                                  
067100 D31-SEARCH-NEW-ENT-MAP.                                          
067200     IF  NE-LCKEY(MAP-IDX) = WS-LC-KEY                            
067300         MOVE MAP-IDX            TO WS-FOUND-IDX                  
067400     END-IF.                                                      
067500 D32-EXIT.                                                        
067600     EXIT.                                                        
067700                                                                  
067800* USERS ADDED - EVERY NEW-SIDE USERID ABSENT FROM THE OLD MAP -   
067900* BATCH FLOW STEP 2                                               
068000 E00-FIND-USERS-ADDED.                                            
068100                                                                  
068200     MOVE ZERO                   TO WS-FOUND-IDX.                 
068300     PERFORM E01-SEARCH-OLD-USER-MAP THRU E02-EXIT                
068400       VARYING MAP-IDX FROM 1 BY 1                                
068500         UNTIL MAP-IDX > OLD-USER-COUNT                           
068600            OR WS-FOUND-IDX NOT = ZERO.                           
068700                                                                  
068800     IF  WS-FOUND-IDX = ZERO                                      
068900     AND USERS-ADDED-COUNT < 2000                                 
069000         ADD  1                  TO USERS-ADDED-COUNT             
069100         MOVE NU-USER-ID(NEW-IDX)                                 
069200                             TO UA-USER-ID(USERS-ADDED-COUNT)     
069300         MOVE NU-NAME(NEW-IDX)                                    
069400                             TO UA-NAME(USERS-ADDED-COUNT)        
069500     END-IF.                                                      
069600                                                                  
069700 E05-EXIT.                                                        
069800     EXIT.                                                        
069900                                                                  
070000 E01-SEARCH-OLD-USER-MAP.                                         
070100     IF  OU-USER-ID(MAP-IDX) = NU-USER-ID(NEW-IDX)                
070200         MOVE MAP-IDX            TO WS-FOUND-IDX                  
070300     END-IF.                                                      
070400 E02-EXIT.                                                        
070500     EXIT.                                                        
070600                                                                  
070700* USERS REMOVED - EVERY OLD-SIDE USERID ABSENT FROM THE NEW MAP - 
070800* BATCH FLOW STEP 3                                               
070900 E10-FIND-USERS-REMOVED.                                          
071000                                                                  
071100     MOVE ZERO                   TO WS-FOUND-IDX.                 
071200     PERFORM E11-SEARCH-NEW-USER-MAP THRU E12-EXIT                
071300       VARYING MAP-IDX FROM 1 BY 1                                
071400         UNTIL MAP-IDX > NEW-USER-COUNT                           
071500            OR WS-FOUND-IDX NOT = ZERO.                           
071600                                                                  
071700     IF  WS-FOUND-IDX = ZERO                                      
071800     AND USERS-REMOVED-COUNT < 2000                               
071900         ADD  1                  TO USERS-REMOVED-COUNT           
072000         MOVE OU-USER-ID(OLD-IDX)                                 
072100                             TO UR-USER-ID(USERS-REMOVED-COUNT)   
072200         MOVE OU-NAME(OLD-IDX)                                    
072300                             TO UR-NAME(USERS-REMOVED-COUNT)      
072400     END-IF.                                                      
072500                                                                  
072600 E15-EXIT.                                                        
072700     EXIT.                                                        
072800                                                                  
072900 E11-SEARCH-NEW-USER-MAP.                                         
073000     IF  NU-USER-ID(MAP-IDX) = OU-USER-ID(OLD-IDX)                
073100         MOVE MAP-IDX            TO WS-FOUND-IDX                  
073200     END-IF.                                                      
073300 E12-EXIT.                                                        
073400     EXIT.                                                        
073500                                                                  
073600* USER NAME FIELD CHANGES - RULES R7 AND R8, BATCH FLOW STEP 4    
073700 E20-FIND-USER-CHANGES.                                           
073800                                                                  
073900     MOVE ZERO                   TO WS-FOUND-IDX.                 
074000     PERFORM E21-SEARCH-OLD-USER-MAP THRU E22-EXIT                
074100       VARYING MAP-IDX FROM 1 BY 1                                
074200         UNTIL MAP-IDX > OLD-USER-COUNT                           
074300            OR WS-FOUND-IDX NOT = ZERO.                           
074400                                                                  
074500     IF  WS-FOUND-IDX = ZERO                                      
074600         GO TO E25-EXIT                                           
074700     END-IF.                                                      
074800                                                                  
074900     IF  OU-NAME(WS-FOUND-IDX) = NU-NAME(NEW-IDX)                 
075000         GO TO E25-EXIT                                           
075100     END-IF.                                                      
075200     IF  OU-NAME(WS-FOUND-IDX) = SPACES                           
075300     AND NU-NAME(NEW-IDX)      = SPACES                           
075400         GO TO E25-EXIT                                           
075500     END-IF.                                                      
075600                                                                  
075700     IF  USER-CHANGES-COUNT < 2000                                
075800         ADD  1                  TO USER-CHANGES-COUNT            
075900         MOVE NU-USER-ID(NEW-IDX)                                 
076000                            TO UC-USER-ID(USER-CHANGES-COUNT)     
076100         MOVE 'Name'          TO UC-FIELD(USER-CHANGES-COUNT)     
076200         MOVE OU-NAME(WS-FOUND-IDX)                               
076300                            TO UC-OLD-VALUE(USER-CHANGES-COUNT)   
076400         MOVE NU-NAME(NEW-IDX)                                    
076500                            TO UC-NEW-VALUE(USER-CHANGES-COUNT)   
076600         IF  NU-NAME(NEW-IDX) NOT = SPACES                        
076700             MOVE NU-NAME(NEW-IDX)                                
076800                            TO UC-NAME(USER-CHANGES-COUNT)        
076900         ELSE                                                     
077000             MOVE OU-NAME(WS-FOUND-IDX)                           
077100                            TO UC-NAME(USER-CHANGES-COUNT)        
077200         END-IF                                                   
077300     END-IF.                                                      
077400                                                                  
077500 E25-EXIT.                                                        
077600     EXIT.                                                        
077700                                                                  
077800 E21-SEARCH-OLD-USER-MAP.                                         
077900     IF  OU-USER-ID(MAP-IDX) = NU-USER-ID(NEW-IDX)                
078000         MOVE MAP-IDX            TO WS-FOUND-IDX                  
078100     END-IF.                                                      
078200 E22-EXIT.                                                        
078300     EXIT.                                                        
078400                                                                  
078500* ENTITLEMENTS ADDED - EVERY NEW-SIDE KEY ABSENT FROM THE OLD     
078600* ENTITLEMENT MAP - BATCH FLOW STEP 6                             
078700 E30-FIND-ENT-ADDED.                                              
078800                                                                  
078900     MOVE ZERO                   TO WS-FOUND-IDX.                 
079000     PERFORM E31-SEARCH-OLD-ENT-MAP THRU E32-EXIT                 
079100       VARYING MAP-IDX FROM 1 BY 1                                
079200         UNTIL MAP-IDX > OLD-ENT-COUNT                            
079300            OR WS-FOUND-IDX NOT = ZERO.                           
079400                                                                  
079500     IF  WS-FOUND-IDX = ZERO                                      
079600     AND ENT-ADDED-COUNT < 2000                                   
079700         ADD  1                  TO ENT-ADDED-COUNT               
079800         MOVE NE-USER-ID(NEW-IDX) TO EA-USER-ID(ENT-ADDED-COUNT)  
079900         MOVE NE-APP(NEW-IDX)     TO EA-APP(ENT-ADDED-COUNT)      
080000         MOVE NE-ROLE(NEW-IDX)    TO EA-ROLE(ENT-ADDED-COUNT)     
080100         MOVE NE-NAME(NEW-IDX)    TO EA-NAME(ENT-ADDED-COUNT)     
080200     END-IF.                                                      
080300                                                                  
080400 E35-EXIT.                                                        
080500     EXIT.                                                        
080600                                                                  
080700 E31-SEARCH-OLD-ENT-MAP.                                          
080800     IF  OE-LCKEY(MAP-IDX) = NE-LCKEY(NEW-IDX)                    
080900         MOVE MAP-IDX            TO WS-FOUND-IDX                  
081000     END-IF.                                                      
081100 E32-EXIT.                                                        
081200     EXIT.                                                        
081300                                                                  
081400* ENTITLEMENTS REMOVED - EVERY OLD-SIDE KEY ABSENT FROM THE NEW   
081500* ENTITLEMENT MAP - BATCH FLOW STEP 7                             
081600 E40-FIND-ENT-REMOVED.                                            
081700                                                                  
081800     MOVE ZERO                   TO WS-FOUND-IDX.                 
081900     PERFORM E41-SEARCH-NEW-ENT-MAP THRU E42-EXIT                 
082000       VARYING MAP-IDX FROM 1 BY 1                                
082100         UNTIL MAP-IDX > NEW-ENT-COUNT                            
082200            OR WS-FOUND-IDX NOT = ZERO.                           
082300                                                                  
082400     IF  WS-FOUND-IDX = ZERO                                      
082500     AND ENT-REMOVED-COUNT < 2000                                 
082600         ADD  1                  TO ENT-REMOVED-COUNT             
082700         MOVE OE-USER-ID(OLD-IDX) TO ER-USER-ID(ENT-REMOVED-COUNT)
082800         MOVE OE-APP(OLD-IDX)     TO ER-APP(ENT-REMOVED-COUNT)    
082900         MOVE OE-ROLE(OLD-IDX)    TO ER-ROLE(ENT-REMOVED-COUNT)   
083000         MOVE OE-NAME(OLD-IDX)    TO ER-NAME(ENT-REMOVED-COUNT)   
083100     END-IF.                                                      
083200                                                                  
083300 E45-EXIT.                                                        
083400     EXIT.                                                        
083500                                                                  
083600 E41-SEARCH-NEW-ENT-MAP.                                          
083700     IF  NE-LCKEY(MAP-IDX) = OE-LCKEY(OLD-IDX)                    
083800         MOVE MAP-IDX            TO WS-FOUND-IDX                  
083900     END-IF.                                                      
084000 E42-EXIT.                                                        
084100     EXIT.                                                        
084200                                                                  
084300/*****************************************************************
084400*    SORT-AND-EMIT ROUTINES - BUSINESS RULE R12                 * 
084500******************************************************************
084600                                                                  
084700* ASCENDING BY USERID, STABLE - BATCH FLOW STEP 8                 
084800 F00-SORT-USERS-ADDED.                                            
084900                                                                  
085000     SORT SORT-WKFILE                                             
085100                 ON ASCENDING KEY SORT-KEY                        
085200          INPUT  PROCEDURE IS                                     
085300                 F01-RELEASE-USERS-ADDED THRU F02-EXIT            
085400          OUTPUT PROCEDURE IS                                     
085500                 F03-RETURN-USERS-ADDED THRU F04-EXIT.            
085600                                                                  
085700 F05-EXIT.                                                        
085800     EXIT.                                                        
085900                                                                  
086000 F01-RELEASE-USERS-ADDED.                                         
086100     PERFORM F01A-RELEASE-ONE-ADDED THRU F01B-EXIT                
086200       VARYING SORT-DRIVE-IDX FROM 1 BY 1                         
086300         UNTIL SORT-DRIVE-IDX > USERS-ADDED-COUNT.                
086400 F02-EXIT.                                                        
086500     EXIT.                                                        
086600                                                                  
086700 F01A-RELEASE-ONE-ADDED.                                          
086800     MOVE SPACES                 TO SORT-RECORD.                  
086900     MOVE UA-USER-ID(SORT-DRIVE-IDX)                              
087000                                 TO SORT-KEY(1:40).               
087100     MOVE UA-USER-ID(SORT-DRIVE-IDX)                              
087200                                 TO SORT-PAYLOAD(1:40).           
087300     MOVE UA-NAME(SORT-DRIVE-IDX)                                 
087400                                 TO SORT-PAYLOAD(41:60).          
087500     RELEASE SORT-RECORD.                                         
087600 F01B-EXIT.                                                       
087700     EXIT.                                                        
087800                                                                  
087900 F03-RETURN-USERS-ADDED.                                          
088000     RETURN SORT-WKFILE RECORD                                    
088100         AT END GO TO F04-EXIT                                    
088200     END-RETURN.                                                  
088300     MOVE SPACES                 TO UAW-RECORD.                   
088400     MOVE SORT-PAYLOAD(1:40)     TO UAW-USER-ID.                  
088500     MOVE SORT-PAYLOAD(41:60)    TO UAW-NAME.                     
088600     WRITE UAW-RECORD.                                            
088700     GO TO F03-RETURN-USERS-ADDED.                                
088800 F04-EXIT.                                                        
088900     EXIT.                                                        
089000                                                                  
089100* ASCENDING BY USERID, STABLE - BATCH FLOW STEP 8                 
089200 F10-SORT-USERS-REMOVED.                                          
089300                                                                  
089400     SORT SORT-WKFILE                                             
089500                 ON ASCENDING KEY SORT-KEY                        
089600          INPUT  PROCEDURE IS                                     
089700                 F11-RELEASE-USERS-REMOVED THRU F12-EXIT          
089800          OUTPUT PROCEDURE IS                                     
089900                 F13-RETURN-USERS-REMOVED THRU F14-EXIT.          
090000                                                                  
090100 F15-EXIT.                                                        
090200     EXIT.                                                        
090300                                                                  
090400 F11-RELEASE-USERS-REMOVED.                                       
090500     PERFORM F11A-RELEASE-ONE-REMOVED THRU F11B-EXIT              
090600       VARYING SORT-DRIVE-IDX FROM 1 BY 1                         
090700         UNTIL SORT-DRIVE-IDX > USERS-REMOVED-COUNT.              
090800 F12-EXIT.                                                        
090900     EXIT.                                                        
091000                                                                  
091100 F11A-RELEASE-ONE-REMOVED.                                        
091200     MOVE SPACES                 TO SORT-RECORD.                  
091300     MOVE UR-USER-ID(SORT-DRIVE-IDX)                              
091400                                 TO SORT-KEY(1:40).               
091500     MOVE UR-USER-ID(SORT-DRIVE-IDX)                              
091600                                 TO SORT-PAYLOAD(1:40).           
091700     MOVE UR-NAME(SORT-DRIVE-IDX)                                 
091800                                 TO SORT-PAYLOAD(41:60).          
091900     RELEASE SORT-RECORD.                                         
092000 F11B-EXIT.                                                       
092100     EXIT.                                                        
092200                                                                  
092300 F13-RETURN-USERS-REMOVED.                                        
092400     RETURN SORT-WKFILE RECORD                                    
092500         AT END GO TO F14-EXIT                                    
092600     END-RETURN.                                                  
092700     MOVE SPACES                 TO URW-RECORD.                   
092800     MOVE SORT-PAYLOAD(1:40)     TO URW-USER-ID.                  
092900     MOVE SORT-PAYLOAD(41:60)    TO URW-NAME.                     
093000     WRITE URW-RECORD.                                            
093100     GO TO F13-RETURN-USERS-REMOVED.                              
093200 F14-EXIT.                                                        
093300     EXIT.                                                        
093400                                                                  
093500* ASCENDING BY USERID, STABLE - BATCH FLOW STEP 8                 
093600 F20-SORT-USER-CHANGES.                                           
093700                                                                  
093800     SORT SORT-WKFILE                                             
093900                 ON ASCENDING KEY SORT-KEY                        
094000          INPUT  PROCEDURE IS                                     
094100                 F21-RELEASE-USER-CHANGES THRU F22-EXIT           
094200          OUTPUT PROCEDURE IS                                     
094300                 F23-RETURN-USER-CHANGES THRU F24-EXIT.           
094400                                                                  
094500 F25-EXIT.                                                        
094600     EXIT.                                                        
094700                                                                  
094800 F21-RELEASE-USER-CHANGES.                                        
094900     PERFORM F21A-RELEASE-ONE-CHANGE THRU F21B-EXIT               
095000       VARYING SORT-DRIVE-IDX FROM 1 BY 1                         
095100         UNTIL SORT-DRIVE-IDX > USER-CHANGES-COUNT.               
095200 F22-EXIT.                                                        
095300     EXIT.                                                        
095400                                                                  
095500 F21A-RELEASE-ONE-CHANGE.                                         
095600     MOVE SPACES                 TO SORT-RECORD.                  
095700     MOVE UC-USER-ID(SORT-DRIVE-IDX)                              
095800                                 TO SORT-KEY(1:40).               
095900     MOVE UC-USER-ID(SORT-DRIVE-IDX)                              
096000                                 TO SORT-PAYLOAD(1:40).           
096100     MOVE UC-NAME(SORT-DRIVE-IDX)                                 
096200                                 TO SORT-PAYLOAD(41:60).          
096300     MOVE UC-FIELD(SORT-DRIVE-IDX)                                
096400                                 TO SORT-PAYLOAD(101:10).         
096500     MOVE UC-OLD-VALUE(SORT-DRIVE-IDX)                            
096600                                 TO SORT-PAYLOAD(111:60).         
096700     MOVE UC-NEW-VALUE(SORT-DRIVE-IDX)                            
096800                                 TO SORT-PAYLOAD(171:60).         
096900     RELEASE SORT-RECORD.                                         
097000 F21B-EXIT.                                                       
097100     EXIT.                                                        
097200                                                                  
097300 F23-RETURN-USER-CHANGES.                                         
097400     RETURN SORT-WKFILE RECORD                                    
097500         AT END GO TO F24-EXIT                                    
097600     END-RETURN.                                                  
097700     MOVE SPACES                 TO UCW-RECORD.                   
097800     MOVE SORT-PAYLOAD(1:40)     TO UCW-USER-ID.                  
097900     MOVE SORT-PAYLOAD(41:60)    TO UCW-NAME.                     
098000     MOVE SORT-PAYLOAD(101:10)   TO UCW-FIELD.                    
098100     MOVE SORT-PAYLOAD(111:60)   TO UCW-OLD-VALUE.                
098200     MOVE SORT-PAYLOAD(171:60)   TO UCW-NEW-VALUE.                
098300     WRITE UCW-RECORD.                                            
098400     GO TO F23-RETURN-USER-CHANGES.                               
098500 F24-EXIT.                                                        
098600     EXIT.                                                        
098700                                                                  
098800* ASCENDING BY USERID|APP|ROLE, STABLE - BATCH FLOW STEP 8        
098900 F30-SORT-ENT-ADDED.                                              
099000                                                                  
099100     SORT SORT-WKFILE                                             
099200                 ON ASCENDING KEY SORT-KEY                        
099300          INPUT  PROCEDURE IS                                     
099400                 F31-RELEASE-ENT-ADDED THRU F32-EXIT              
099500          OUTPUT PROCEDURE IS                                     
099600                 F33-RETURN-ENT-ADDED THRU F34-EXIT.              
099700                                                                  
099800 F35-EXIT.                                                        
099900     EXIT.                                                        
100000                                                                  
100100 F31-RELEASE-ENT-ADDED.                                           
100200     PERFORM F31A-RELEASE-ONE-ENT-ADD THRU F31B-EXIT              
100300       VARYING SORT-DRIVE-IDX FROM 1 BY 1                         
100400         UNTIL SORT-DRIVE-IDX > ENT-ADDED-COUNT.                  
100500 F32-EXIT.                                                        
100600     EXIT.                                                        
100700                                                                  
100800 F31A-RELEASE-ONE-ENT-ADD.                                        
100900     MOVE SPACES                 TO SORT-RECORD.                  
101000     MOVE EA-USER-ID(SORT-DRIVE-IDX)                              
101100                                 TO SORT-KEY(1:40).               
101200     MOVE EA-APP(SORT-DRIVE-IDX)  TO SORT-KEY(41:40).             
101300     MOVE EA-ROLE(SORT-DRIVE-IDX) TO SORT-KEY(81:40).             
101400     MOVE EA-USER-ID(SORT-DRIVE-IDX)                              
101500                                 TO SORT-PAYLOAD(1:40).           
101600     MOVE EA-APP(SORT-DRIVE-IDX)  TO SORT-PAYLOAD(41:40).         
101700     MOVE EA-ROLE(SORT-DRIVE-IDX) TO SORT-PAYLOAD(81:40).         
101800     MOVE EA-NAME(SORT-DRIVE-IDX) TO SORT-PAYLOAD(121:60).        
101900     RELEASE SORT-RECORD.                                         
102000 F31B-EXIT.                                                       
102100     EXIT.                                                        
102200                                                                  
102300 F33-RETURN-ENT-ADDED.                                            
102400     RETURN SORT-WKFILE RECORD                                    
102500         AT END GO TO F34-EXIT                                    
102600     END-RETURN.                                                  
102700     MOVE SPACES                 TO EAW-RECORD.                   
102800     MOVE SORT-PAYLOAD(1:40)     TO EAW-USER-ID.                  
102900     MOVE SORT-PAYLOAD(41:40)    TO EAW-APP.                      
103000     MOVE SORT-PAYLOAD(81:40)    TO EAW-ROLE.                     
103100     MOVE SORT-PAYLOAD(121:60)   TO EAW-NAME.                     
103200     WRITE EAW-RECORD.                                            
103300     GO TO F33-RETURN-ENT-ADDED.                                  
103400 F34-EXIT.                                                        
103500     EXIT.                                                        
103600                                                                  
103700* ASCENDING BY USERID|APP|ROLE, STABLE - BATCH FLOW STEP 8        
103800 F40-SORT-ENT-REMOVED.                                            
103900                                                                  
104000     SORT SORT-WKFILE                                             
104100                 ON ASCENDING KEY SORT-KEY                        
104200          INPUT  PROCEDURE IS                                     
104300                 F41-RELEASE-ENT-REMOVED THRU F42-EXIT            
104400          OUTPUT PROCEDURE IS                                     
104500                 F43-RETURN-ENT-REMOVED THRU F44-EXIT.            
104600                                                                  
104700 F45-EXIT.                                                        
104800     EXIT.                                                        
104900                                                                  
105000 F41-RELEASE-ENT-REMOVED.                                         
105100     PERFORM F41A-RELEASE-ONE-ENT-REM THRU F41B-EXIT              
105200       VARYING SORT-DRIVE-IDX FROM 1 BY 1                         
105300         UNTIL SORT-DRIVE-IDX > ENT-REMOVED-COUNT.                
105400 F42-EXIT.                                                        
105500     EXIT.                                                        
105600                                                                  
105700 F41A-RELEASE-ONE-ENT-REM.                                        
105800     MOVE SPACES                 TO SORT-RECORD.                  
105900     MOVE ER-USER-ID(SORT-DRIVE-IDX)                              
106000                                 TO SORT-KEY(1:40).               
106100     MOVE ER-APP(SORT-DRIVE-IDX)  TO SORT-KEY(41:40).             
106200     MOVE ER-ROLE(SORT-DRIVE-IDX) TO SORT-KEY(81:40).             
106300     MOVE ER-USER-ID(SORT-DRIVE-IDX)                              
106400                                 TO SORT-PAYLOAD(1:40).           
106500     MOVE ER-APP(SORT-DRIVE-IDX)  TO SORT-PAYLOAD(41:40).         
106600     MOVE ER-ROLE(SORT-DRIVE-IDX) TO SORT-PAYLOAD(81:40).         
106700     MOVE ER-NAME(SORT-DRIVE-IDX) TO SORT-PAYLOAD(121:60).        
106800     RELEASE SORT-RECORD.                                         
106900 F41B-EXIT.                                                       
107000     EXIT.                                                        
107100                                                                  
107200 F43-RETURN-ENT-REMOVED.                                          
107300     RETURN SORT-WKFILE RECORD                                    
107400         AT END GO TO F44-EXIT                                    
107500     END-RETURN.                                                  
107600     MOVE SPACES                 TO ERW-RECORD.                   
107700     MOVE SORT-PAYLOAD(1:40)     TO ERW-USER-ID.                  
107800     MOVE SORT-PAYLOAD(41:40)    TO ERW-APP.                      
107900     MOVE SORT-PAYLOAD(81:40)    TO ERW-ROLE.                     
108000     MOVE SORT-PAYLOAD(121:60)   TO ERW-NAME.                     
108100     WRITE ERW-RECORD.                                            
108200     GO TO F43-RETURN-ENT-REMOVED.                                
108300 F44-EXIT.                                                        
108400     EXIT.                                                        
