000100***************************************************************** 
000200*                                                               * 
000300*   ACRVUCH  -  USER-CHANGE RECORD LAYOUT                      *  
000400*                                                               * 
000500*   ONE USER ADDED OR ONE USER REMOVED BETWEEN THE OLD AND NEW    
000600*   SNAPSHOTS.  SHARED BY THE USERS-ADDED-WORK/OUT AND            
000700*   USERS-REMOVED-WORK/OUT DATASETS.                              
000800***************************************************************** 
000900 01  ACRV-USER-CHG-RECORD.                                        
001000     05  AUC-USER-ID           PIC  X(40).                        
001100     05  AUC-NAME              PIC  X(60).                        
001200     05  FILLER                PIC  X(20).                        
