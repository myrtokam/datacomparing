000100***************************************************************** 
000200*                                                               * 
000300*   ACRVEXT  -  RAW ENTITLEMENT EXTRACT LINE LAYOUT             * 
000400*                                                               * 
000500*   ONE PHYSICAL LINE OF THE OLD-EXTRACT/NEW-EXTRACT DATASETS.    
000600*   THE ORIGINAL FEED IS A MULTI-SHEET SPREADSHEET; THE BATCH     
000700*   VERSION FLATTENS EACH SHEET INTO A RUN OF TAGGED LINES -      
000800*   ONE 'HDR' LINE NAMING THE COLUMNS FOR THAT SECTION,           
000900*   FOLLOWED BY 'DAT' LINES CARRYING THE COLUMN VALUES IN THE     
001000*   SAME ORDER, COMMA SEPARATED.  A NEW 'HDR' LINE STARTS THE     
001100*   NEXT SECTION - COLUMN ORDER AND PRESENCE MAY CHANGE FROM      
001200*   ONE SECTION TO THE NEXT.                                      
001300***************************************************************** 
001400 01  ACRV-EXTRACT-RECORD.                                         
001500     05  AXR-REC-TYPE          PIC  X(03).                        
001600         88  AXR-HEADER-ROW              VALUE 'HDR'.             
001700         88  AXR-DATA-ROW                VALUE 'DAT'.             
001800     05  FILLER                PIC  X(01).                        
001900*    COMMA-SEPARATED COLUMN NAMES (HDR) OR VALUES (DAT), IN       
002000*    THE ORDER THEY APPEAR IN THE SOURCE SECTION.                 
002100     05  AXR-REC-TEXT          PIC  X(196).                       
002200     05  FILLER                PIC  X(40).                        
