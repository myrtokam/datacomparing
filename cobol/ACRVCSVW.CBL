000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    * 
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.                                         
000700                                                                  
000800 PROGRAM-ID.    ACRVCSVW.                                         
000900 AUTHOR.        T R HAUSER.                                       
001000 DATE-WRITTEN.  SEPTEMBER 1988.                                   
001100 DATE-COMPILED.                                                   
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                         
001300 SECURITY.      BATCH.                                            
001400*REMARKS.       READ THE FIVE SORTED WORK DATASETS BUILT BY       
001500*               ACRVDIFF AND WRITE THE FIVE FINAL ACCESS REVIEW   
001600*               REPORT FILES AS COMMA-SEPARATED TEXT, ONE         
001700*               HEADER LINE PLUS ONE LINE PER CHANGE ROW.         
001800                                                                  
001900* CHANGE HISTORY ------------------------------------------------ 
002000* 09/12/1988 TRH ORIGINAL PROGRAM.  LAST STEP OF THE ACCESS       TRH00188
002100*                REVIEW JOB - TURNS ACRVDIFF'S FIVE WORK          TRH00188
002200*                DATASETS INTO THE FIVE REPORT FILES DISTRIBUTED  TRH00188
002300*                TO THE APPLICATION OWNERS.                       TRH00188
002400* 05/20/1991 TRH ADDED THE EMBEDDED-QUOTE DOUBLING LOGIC -        TRH00591
002500*                A ROLE NAME WITH A QUOTE CHARACTER WAS           TRH00591
002600*                BREAKING THE SPREADSHEET IMPORT AT THE OTHER     TRH00591
002700*                END.                                             TRH00591
002800* 12/29/1998 TRH Y2K REVIEW - NO DATE FIELDS WRITTEN TO ANY OF    TRH01298
002900*                THE FIVE REPORT FILES, NO CHANGE REQUIRED.       TRH01298
003000* 03/14/2003 DLC ADDED THE EMBEDDED-COMMA AND EMBEDDED-LINE-      DLC00303
003100*                BREAK QUOTING RULES - A DEPARTMENT NAME WITH     DLC00303
003200*                A COMMA IN IT WAS SHIFTING COLUMNS ON IMPORT.    DLC00303
003300* 08/02/2011 WDK BLANK CELLS NOW WRITE AS AN EMPTY FIELD          WDK00811
003400*                INSTEAD OF THE WORD NULL - REPORTING ASKED       WDK00811
003500*                FOR A CLEANER SPREADSHEET.                       WDK00811
003600* END OF HISTORY ------------------------------------------------ 
003700                                                                  
003800/*****************************************************************
003900*                                                                *
004000*    ENVIRONMENT DIVISION                                        *
004100*                                                                *
004200******************************************************************
004300 ENVIRONMENT DIVISION.                                            
004400                                                                  
004500******************************************************************
004600*    CONFIGURATION SECTION                                       *
004700******************************************************************
004800 CONFIGURATION SECTION.                                           
004900                                                                  
005000 SOURCE-COMPUTER. IBM-2086-A04-140.                               
005100 OBJECT-COMPUTER. IBM-2086-A04-140.                               
005200                                                                  
005300 SPECIAL-NAMES.                                                   
005400     SYSLST IS PRINTER,                                           
005500     UPSI-7 ON STATUS IS WITH-TRACE.                              
005600                                                                  
005700******************************************************************
005800*    INPUT-OUTPUT SECTION                                        *
005900******************************************************************
006000 INPUT-OUTPUT SECTION.                                            
006100                                                                  
006200 FILE-CONTROL.                                                    
006300                                                                  
006400     SELECT USERS-ADDED-WORK                                      
006500         ASSIGN TO USRADDWK                                       
006600         ORGANIZATION IS LINE SEQUENTIAL                          
006700         FILE STATUS IS FILE1-STAT.                               
006800                                                                  
006900     SELECT USERS-REMOVED-WORK                                    
007000         ASSIGN TO USRREMWK                                       
007100         ORGANIZATION IS LINE SEQUENTIAL                          
007200         FILE STATUS IS FILE2-STAT.                               
007300                                                                  
007400     SELECT USERS-CHANGED-WORK                                    
007500         ASSIGN TO USRCHGWK                                       
007600         ORGANIZATION IS LINE SEQUENTIAL                          
007700         FILE STATUS IS FILE3-STAT.                               
007800                                                                  
007900     SELECT ENT-ADDED-WORK                                        
008000         ASSIGN TO ENTADDWK                                       
008100         ORGANIZATION IS LINE SEQUENTIAL                          
008200         FILE STATUS IS FILE4-STAT.                               
008300                                                                  
008400     SELECT ENT-REMOVED-WORK                                      
008500         ASSIGN TO ENTREMWK                                       
008600         ORGANIZATION IS LINE SEQUENTIAL                          
008700         FILE STATUS IS FILE5-STAT.                               
008800                                                                  
008900     SELECT USERS-ADDED-OUT                                       
009000         ASSIGN TO USRADDOT                                       
009100         ORGANIZATION IS LINE SEQUENTIAL                          
009200         FILE STATUS IS FILE6-STAT.                               
009300                                                                  
009400     SELECT USERS-REMOVED-OUT                                     
009500         ASSIGN TO USRREMOT                                       
009600         ORGANIZATION IS LINE SEQUENTIAL                          
009700         FILE STATUS IS FILE7-STAT.                               
009800                                                                  
009900     SELECT USERS-CHANGED-OUT                                     
010000         ASSIGN TO USRCHGOT                                       
010100         ORGANIZATION IS LINE SEQUENTIAL                          
010200         FILE STATUS IS FILE8-STAT.                               
010300                                                                  
010400     SELECT ENT-ADDED-OUT                                         
010500         ASSIGN TO ENTADDOT                                       
010600         ORGANIZATION IS LINE SEQUENTIAL                          
010700         FILE STATUS IS FILE9-STAT.                               
010800                                                                  
010900     SELECT ENT-REMOVED-OUT                                       
011000         ASSIGN TO ENTREMOT                                       
011100         ORGANIZATION IS LINE SEQUENTIAL                          
011200         FILE STATUS IS FLE10-STAT.                               
011300                                                                  
011400/*****************************************************************
011500*                                                                *
011600*    DATA DIVISION                                               *
011700*                                                                *
011800******************************************************************
011900 DATA DIVISION.                                                   
012000                                                                  
012100******************************************************************
012200*    FILE SECTION                                                *
012300******************************************************************
012400 FILE SECTION.                                                    
012500                                                                  
012600 FD  USERS-ADDED-WORK.                                            
012700 COPY ACRVUCH REPLACING ACRV-USER-CHG-RECORD BY UAW-RECORD        
012800                        AUC-USER-ID         BY UAW-USER-ID        
012900                        AUC-NAME            BY UAW-NAME.          
013000                                                                  
013100 FD  USERS-REMOVED-WORK.                                          
013200 COPY ACRVUCH REPLACING ACRV-USER-CHG-RECORD BY URW-RECORD        
013300                        AUC-USER-ID         BY URW-USER-ID        
013400                        AUC-NAME            BY URW-NAME.          
013500                                                                  
013600 FD  USERS-CHANGED-WORK.                                          
013700 COPY ACRVUFC REPLACING ACRV-USER-FLDCHG-RECORD BY UCW-RECORD     
013800                        AUF-USER-ID          BY UCW-USER-ID       
013900                        AUF-NAME             BY UCW-NAME          
014000                        AUF-FIELD            BY UCW-FIELD         
014100                        AUF-OLD-VALUE        BY UCW-OLD-VALUE     
014200                        AUF-NEW-VALUE        BY UCW-NEW-VALUE.    
014300                                                                  
014400 FD  ENT-ADDED-WORK.                                              
014500 COPY ACRVECH REPLACING ACRV-ENT-CHG-RECORD BY EAW-RECORD         
014600                        AEC-KEY-FIELDS      BY EAW-KEY-FIELDS     
014700                        AEC-USER-ID         BY EAW-USER-ID        
014800                        AEC-APP             BY EAW-APP            
014900                        AEC-ROLE            BY EAW-ROLE           
015000                        AEC-KEY-TEXT        BY EAW-KEY-TEXT       
015100                        AEC-NAME            BY EAW-NAME.          
015200                                                                  
015300 FD  ENT-REMOVED-WORK.                                            
015400 COPY ACRVECH REPLACING ACRV-ENT-CHG-RECORD BY ERW-RECORD         
015500                        AEC-KEY-FIELDS      BY ERW-KEY-FIELDS     
015600                        AEC-USER-ID         BY ERW-USER-ID        
015700                        AEC-APP             BY ERW-APP            
015800                        AEC-ROLE            BY ERW-ROLE           
015900                        AEC-KEY-TEXT        BY ERW-KEY-TEXT       
016000                        AEC-NAME            BY ERW-NAME.          
016100                                                                  
016200 FD  USERS-ADDED-OUT                                              
016300     RECORD CONTAINS 250 CHARACTERS.                              
016400 01  USERS-ADDED-OUT-REC       PIC  X(250).                       
016500                                                                  
016600 FD  USERS-REMOVED-OUT                                            
016700     RECORD CONTAINS 250 CHARACTERS.                              
016800 01  USERS-REMOVED-OUT-REC     PIC  X(250).                       
016900                                                                  
017000 FD  USERS-CHANGED-OUT                                            
017100     RECORD CONTAINS 250 CHARACTERS.                              
017200 01  USERS-CHANGED-OUT-REC     PIC  X(250).                       
017300                                                                  
017400 FD  ENT-ADDED-OUT                                                
017500     RECORD CONTAINS 250 CHARACTERS.                              
017600 01  ENT-ADDED-OUT-REC         PIC  X(250).                       
017700                                                                  
017800 FD  ENT-REMOVED-OUT                                              
017900     RECORD CONTAINS 250 CHARACTERS.                              
018000 01  ENT-REMOVED-OUT-REC       PIC  X(250).                       
018100                                                                  
018200******************************************************************
018300*    WORKING-STORAGE SECTION                                     *
018400******************************************************************
018500 WORKING-STORAGE SECTION.                                         
018600                                                                  
018700 01  WS-FIELDS.                                                   
018800   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
018900   03  THIS-PGM                  PIC  X(08)   VALUE 'ACRVCSVW'.   
019000                                                                  
019100   03  FILE1-STAT                PIC  X(02)   VALUE '00'.         
019200     88  STAT1-NORMAL                         VALUE '00'.         
019300   03  FILE2-STAT                PIC  X(02)   VALUE '00'.         
019400     88  STAT2-NORMAL                         VALUE '00'.         
019500   03  FILE3-STAT                PIC  X(02)   VALUE '00'.         
019600     88  STAT3-NORMAL                         VALUE '00'.         
019700   03  FILE4-STAT                PIC  X(02)   VALUE '00'.         
019800     88  STAT4-NORMAL                         VALUE '00'.         
019900   03  FILE5-STAT                PIC  X(02)   VALUE '00'.         
020000     88  STAT5-NORMAL                         VALUE '00'.         
020100   03  FILE6-STAT                PIC  X(02)   VALUE '00'.         
020200     88  STAT6-NORMAL                         VALUE '00'.         
020300   03  FILE7-STAT                PIC  X(02)   VALUE '00'.         
020400     88  STAT7-NORMAL                         VALUE '00'.         
020500   03  FILE8-STAT                PIC  X(02)   VALUE '00'.         
020600     88  STAT8-NORMAL                         VALUE '00'.         
020700   03  FILE9-STAT                PIC  X(02)   VALUE '00'.         
020800     88  STAT9-NORMAL                         VALUE '00'.         
020900   03  FLE10-STAT                PIC  X(02)   VALUE '00'.         
021000     88  STAT10-NORMAL                        VALUE '00'.         
021100                                                                  
021200   03  USERS-ADDED-COUNT         PIC S9(07)   BINARY VALUE ZERO.  
021300   03  USERS-REMOVED-COUNT       PIC S9(07)   BINARY VALUE ZERO.  
021400   03  USER-CHANGES-COUNT        PIC S9(07)   BINARY VALUE ZERO.  
021500   03  ENT-ADDED-COUNT           PIC S9(07)   BINARY VALUE ZERO.  
021600   03  ENT-REMOVED-COUNT         PIC S9(07)   BINARY VALUE ZERO.  
021700                                                                  
021800   03  VAR-EDIT                  PIC  Z(6)9-.                     
021900                                                                  
022000* ONE SOURCE CELL, TRIMMED FROM THE RIGHT, SCANNED ONE BYTE AT A  
022100* TIME TO DECIDE WHETHER IT NEEDS QUOTING - RULE R13              
022200 01  WS-CELL-AREA.                                                
022300   03  WS-CELL-RAW               PIC  X(60).                      
022350   03  FILLER                    PIC  X(04)   VALUE SPACES.        
022400 01  WS-CELL-OVERLAY REDEFINES WS-CELL-AREA.                      
022500   03  WS-CELL-CHARS             PIC  X(01)   OCCURS 64.          
022600                                                                  
022700 01  WS-CELL-CTL.                                                 
022800   03  WS-CELL-LEN               PIC S9(04)   BINARY.             
022900   03  WS-CELL-NEEDS-QUOTES      PIC  X(01)   VALUE 'N'.          
023000     88  CELL-NEEDS-QUOTES                    VALUE 'Y'.          
023100     88  CELL-PLAIN-TEXT                      VALUE 'N'.          
023150   03  FILLER                    PIC  X(03)   VALUE SPACES.        
023200                                                                  
023300 01  WS-SCAN-POS                 PIC S9(04)   BINARY VALUE ZERO.  
023400                                                                  
023500* THE QUOTED-AND-COMMA-DOUBLED CELL TEXT IS BUILT HERE ONE        
023600* OUTPUT BYTE AT A TIME BEFORE IT IS APPENDED TO THE LINE         
023700 01  WS-OUT-AREA.                                                 
023800   03  WS-OUT-TEXT               PIC  X(130)  VALUE SPACES.       
023900   03  FILLER                    PIC  X(04)   VALUE SPACES.       
024000 01  WS-OUT-OVERLAY REDEFINES WS-OUT-AREA.                        
024100   03  WS-OUT-CHAR               PIC  X(01)   OCCURS 134.         
024200 01  WS-OUT-LEN                  PIC S9(04)   BINARY VALUE ZERO.  
024300                                                                  
024400* THE FULL COMMA-JOINED REPORT LINE IS ACCUMULATED HERE BEFORE    
024500* IT IS WRITTEN TO THE OUTPUT DATASET                             
024600 01  CSV-LINE-AREA.                                               
024700   03  CSV-LINE-TEXT             PIC  X(250)  VALUE SPACES.       
024750   03  FILLER                    PIC  X(10)   VALUE SPACES.
024800 01  CSV-LINE-OVERLAY REDEFINES CSV-LINE-AREA.                    
024900   03  CSV-LINE-CHARS            PIC  X(01)   OCCURS 260.         
025000 01  CSV-LINE-LEN                PIC S9(04)   BINARY VALUE ZERO.  
025100                                                                  
025200/*****************************************************************
025300*                                                                *
025400*    PROCEDURE DIVISION                                          *
025500*                                                                *
025600******************************************************************
025700 PROCEDURE DIVISION.                                              
025800                                                                  
025900******************************************************************
026000*    MAINLINE ROUTINE                                            *
026100******************************************************************
026200 A00-MAINLINE-ROUTINE.                                            
026300                                                                  
026400     PERFORM B10-INITIALIZATION THRU B15-EXIT.                    
026500                                                                  
026600     PERFORM C00-FORMAT-USERS-ADDED THRU C05-EXIT.                
026700     PERFORM C10-FORMAT-USERS-REMOVED THRU C15-EXIT.              
026800     PERFORM C20-FORMAT-USER-CHANGES THRU C25-EXIT.               
026900     PERFORM C30-FORMAT-ENT-ADDED THRU C35-EXIT.                  
027000     PERFORM C40-FORMAT-ENT-REMOVED THRU C45-EXIT.                
027100                                                                  
027200     PERFORM B20-TERMINATION THRU B25-EXIT.                       
027300                                                                  
027400     DISPLAY ' '               UPON PRINTER.                      
027500     MOVE USERS-ADDED-COUNT      TO VAR-EDIT.                     
027600     DISPLAY 'Users added rows written .... ' VAR-EDIT            
027700                               UPON PRINTER.                      
027800     MOVE USERS-REMOVED-COUNT    TO VAR-EDIT.                     
027900     DISPLAY 'Users removed rows written ... ' VAR-EDIT           
028000                               UPON PRINTER.                      
028100     MOVE USER-CHANGES-COUNT     TO VAR-EDIT.                     
028200     DISPLAY 'User change rows written ..... ' VAR-EDIT           
028300                               UPON PRINTER.                      
028400     MOVE ENT-ADDED-COUNT        TO VAR-EDIT.                     
028500     DISPLAY 'Entitlements added written ... ' VAR-EDIT           
028600                               UPON PRINTER.                      
028700     MOVE ENT-REMOVED-COUNT      TO VAR-EDIT.                     
028800     DISPLAY 'Entitlements removed written . ' VAR-EDIT           
028900                               UPON PRINTER.                      
029000                                                                  
029100     GOBACK.                                                      
029200                                                                  
029300/*****************************************************************
029400*    PROGRAM INITIALIZATION ROUTINE                              *
029500******************************************************************
029600 B10-INITIALIZATION.                                              
029700                                                                  
029800     OPEN INPUT  USERS-ADDED-WORK                                 
029900                 USERS-REMOVED-WORK                               
030000                 USERS-CHANGED-WORK                               
030100                 ENT-ADDED-WORK                                   
030200                 ENT-REMOVED-WORK.                                
030300                                                                  
030400     OPEN OUTPUT USERS-ADDED-OUT                                  
030500                 USERS-REMOVED-OUT                                
030600                 USERS-CHANGED-OUT                                
030700                 ENT-ADDED-OUT                                    
030800                 ENT-REMOVED-OUT.                                 
030900                                                                  
031000 B15-EXIT.                                                        
031100     EXIT.                                                        
031200                                                                  
031300/*****************************************************************
031400*    PROGRAM TERMINATION ROUTINE                                 *
031500******************************************************************
031600 B20-TERMINATION.                                                 
031700                                                                  
031800     CLOSE USERS-ADDED-WORK                                       
031900           USERS-REMOVED-WORK                                     
032000           USERS-CHANGED-WORK                                     
032100           ENT-ADDED-WORK                                         
032200           ENT-REMOVED-WORK                                       
032300           USERS-ADDED-OUT                                        
032400           USERS-REMOVED-OUT                                      
032500           USERS-CHANGED-OUT                                      
032600           ENT-ADDED-OUT                                          
032700           ENT-REMOVED-OUT.                                       
032800                                                                  
032900 B25-EXIT.                                                        
033000     EXIT.                                                        
033100                                                                  
033200/*****************************************************************
033300*    PROGRAM PROCESSING ROUTINES                                 *
033400******************************************************************
033500                                                                  
033600* USERS-ADDED-WORK -> USERS-ADDED-OUT, "UserID,Name"              
033700 C00-FORMAT-USERS-ADDED.                                          
033800                                                                  
033900     MOVE SPACES                 TO CSV-LINE-AREA.                
034000     MOVE ZERO                   TO CSV-LINE-LEN.                 
034100     MOVE 'UserID'                TO WS-CELL-RAW.                 
034200     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
034300     MOVE 'Name'                  TO WS-CELL-RAW.                 
034400     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
034500     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
034600                                                                  
034700     WRITE USERS-ADDED-OUT-REC FROM CSV-LINE-TEXT.                
034800                                                                  
034900 C01-FORMAT-ONE-ADDED-ROW.                                        
035000                                                                  
035100     READ USERS-ADDED-WORK                                        
035200         AT END GO TO C05-EXIT                                    
035300     END-READ.                                                    
035400                                                                  
035500     MOVE SPACES                 TO CSV-LINE-AREA.                
035600     MOVE ZERO                   TO CSV-LINE-LEN.                 
035700     MOVE UAW-USER-ID            TO WS-CELL-RAW.                  
035800     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
035900     MOVE UAW-NAME               TO WS-CELL-RAW.                  
036000     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
036100     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
036200                                                                  
036300     WRITE USERS-ADDED-OUT-REC FROM CSV-LINE-TEXT.                
036400                                                                  
036500     ADD  1                      TO USERS-ADDED-COUNT.            
036600     GO TO C01-FORMAT-ONE-ADDED-ROW.                              
036700                                                                  
036800 C05-EXIT.                                                        
036900     EXIT.                                                        
037000                                                                  
037100* USERS-REMOVED-WORK -> USERS-REMOVED-OUT, "UserID,Name"          
037200 C10-FORMAT-USERS-REMOVED.                                        
037300                                                                  
037400     MOVE SPACES                 TO CSV-LINE-AREA.                
037500     MOVE ZERO                   TO CSV-LINE-LEN.                 
037600     MOVE 'UserID'                TO WS-CELL-RAW.                 
037700     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
037800     MOVE 'Name'                  TO WS-CELL-RAW.                 
037900     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
038000     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
038100                                                                  
038200     WRITE USERS-REMOVED-OUT-REC FROM CSV-LINE-TEXT.              
038300                                                                  
038400 C11-FORMAT-ONE-REMOVED-ROW.                                      
038500                                                                  
038600     READ USERS-REMOVED-WORK                                      
038700         AT END GO TO C15-EXIT                                    
038800     END-READ.                                                    
038900                                                                  
039000     MOVE SPACES                 TO CSV-LINE-AREA.                
039100     MOVE ZERO                   TO CSV-LINE-LEN.                 
039200     MOVE URW-USER-ID            TO WS-CELL-RAW.                  
039300     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
039400     MOVE URW-NAME               TO WS-CELL-RAW.                  
039500     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
039600     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
039700                                                                  
039800     WRITE USERS-REMOVED-OUT-REC FROM CSV-LINE-TEXT.              
039900                                                                  
040000     ADD  1                      TO USERS-REMOVED-COUNT.          
040100     GO TO C11-FORMAT-ONE-REMOVED-ROW.                            
040200                                                                  
040300 C15-EXIT.                                                        
040400     EXIT.                                                        
040500                                                                  
040600* USERS-CHANGED-WORK -> USERS-CHANGED-OUT,                        
040700* "UserID,Name,Field,OldValue,NewValue"                           
040800 C20-FORMAT-USER-CHANGES.                                         
040900                                                                  
041000     MOVE SPACES                 TO CSV-LINE-AREA.                
041100     MOVE ZERO                   TO CSV-LINE-LEN.                 
041200     MOVE 'UserID'                TO WS-CELL-RAW.                 
041300     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
041400     MOVE 'Name'                  TO WS-CELL-RAW.                 
041500     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
041600     MOVE 'Field'                 TO WS-CELL-RAW.                 
041700     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
041800     MOVE 'OldValue'              TO WS-CELL-RAW.                 
041900     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
042000     MOVE 'NewValue'              TO WS-CELL-RAW.                 
042100     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
042200     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
042300                                                                  
042400     WRITE USERS-CHANGED-OUT-REC FROM CSV-LINE-TEXT.              
042500                                                                  
042600 C21-FORMAT-ONE-CHANGE-ROW.                                       
042700                                                                  
042800     READ USERS-CHANGED-WORK                                      
042900         AT END GO TO C25-EXIT                                    
043000     END-READ.                                                    
043100                                                                  
043200     MOVE SPACES                 TO CSV-LINE-AREA.                
043300     MOVE ZERO                   TO CSV-LINE-LEN.                 
043400     MOVE UCW-USER-ID            TO WS-CELL-RAW.                  
043500     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
043600     MOVE UCW-NAME               TO WS-CELL-RAW.                  
043700     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
043800     MOVE UCW-FIELD              TO WS-CELL-RAW.                  
043900     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
044000     MOVE UCW-OLD-VALUE          TO WS-CELL-RAW.                  
044100     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
044200     MOVE UCW-NEW-VALUE          TO WS-CELL-RAW.                  
044300     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
044400     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
044500                                                                  
044600     WRITE USERS-CHANGED-OUT-REC FROM CSV-LINE-TEXT.              
044700                                                                  
044800     ADD  1                      TO USER-CHANGES-COUNT.           
044900     GO TO C21-FORMAT-ONE-CHANGE-ROW.                             
045000                                                                  
045100 C25-EXIT.                                                        
045200     EXIT.                                                        
045300                                                                  
045400* ENT-ADDED-WORK -> ENT-ADDED-OUT, "UserID,Name,Application,Role" 
045500 C30-FORMAT-ENT-ADDED.                                            
045600                                                                  
045700     MOVE SPACES                 TO CSV-LINE-AREA.                
045800     MOVE ZERO                   TO CSV-LINE-LEN.                 
045900     MOVE 'UserID'                TO WS-CELL-RAW.                 
046000     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
046100     MOVE 'Name'                  TO WS-CELL-RAW.                 
046200     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
046300     MOVE 'Application'           TO WS-CELL-RAW.                 
046400     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
046500     MOVE 'Role'                  TO WS-CELL-RAW.                 
046600     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
046700     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
046800                                                                  
046900     WRITE ENT-ADDED-OUT-REC FROM CSV-LINE-TEXT.                  
047000                                                                  
047100 C31-FORMAT-ONE-ENT-ADD-ROW.                                      
047200                                                                  
047300     READ ENT-ADDED-WORK                                          
047400         AT END GO TO C35-EXIT                                    
047500     END-READ.                                                    
047600                                                                  
047700     MOVE SPACES                 TO CSV-LINE-AREA.                
047800     MOVE ZERO                   TO CSV-LINE-LEN.                 
047900     MOVE EAW-USER-ID            TO WS-CELL-RAW.                  
048000     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
048100     MOVE EAW-NAME               TO WS-CELL-RAW.                  
048200     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
048300     MOVE EAW-APP                TO WS-CELL-RAW.                  
048400     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
048500     MOVE EAW-ROLE               TO WS-CELL-RAW.                  
048600     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
048700     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
048800                                                                  
048900     WRITE ENT-ADDED-OUT-REC FROM CSV-LINE-TEXT.                  
049000                                                                  
049100     ADD  1                      TO ENT-ADDED-COUNT.              
049200     GO TO C31-FORMAT-ONE-ENT-ADD-ROW.                            
049300                                                                  
049400 C35-EXIT.                                                        
049500     EXIT.                                                        
049600                                                                  
049700* ENT-REMOVED-WORK -> ENT-REMOVED-OUT, "UserID,Name,Application,  
049800* Role"                                                           
049900 C40-FORMAT-ENT-REMOVED.                                          
050000                                                                  
050100     MOVE SPACES                 TO CSV-LINE-AREA.                
050200     MOVE ZERO                   TO CSV-LINE-LEN.                 
050300     MOVE 'UserID'                TO WS-CELL-RAW.                 
050400     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
050500     MOVE 'Name'                  TO WS-CELL-RAW.                 
050600     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
050700     MOVE 'Application'           TO WS-CELL-RAW.                 
050800     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
050900     MOVE 'Role'                  TO WS-CELL-RAW.                 
051000     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
051100     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
051200                                                                  
051300     WRITE ENT-REMOVED-OUT-REC FROM CSV-LINE-TEXT.                
051400                                                                  
051500 C41-FORMAT-ONE-ENT-REM-ROW.                                      
051600                                                                  
051700     READ ENT-REMOVED-WORK                                        
051800         AT END GO TO C45-EXIT                                    
051900     END-READ.                                                    
052000                                                                  
052100     MOVE SPACES                 TO CSV-LINE-AREA.                
052200     MOVE ZERO                   TO CSV-LINE-LEN.                 
052300     MOVE ERW-USER-ID            TO WS-CELL-RAW.                  
052400     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
052500     MOVE ERW-NAME               TO WS-CELL-RAW.                  
052600     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
052700     MOVE ERW-APP                TO WS-CELL-RAW.                  
052800     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
052900     MOVE ERW-ROLE               TO WS-CELL-RAW.                  
053000     PERFORM D00-APPEND-CELL THRU D05-EXIT.                       
053100     PERFORM D20-WRITE-CSV-LINE THRU D25-EXIT.                    
053200                                                                  
053300     WRITE ENT-REMOVED-OUT-REC FROM CSV-LINE-TEXT.                
053400                                                                  
053500     ADD  1                      TO ENT-REMOVED-COUNT.            
053600     GO TO C41-FORMAT-ONE-ENT-REM-ROW.                            
053700                                                                  
053800 C45-EXIT.                                                        
053900     EXIT.                                                        
054000                                                                  
054100/*****************************************************************
054200*    CSV CELL AND LINE BUILDING ROUTINES - RULES R13 AND R14    * 
054300******************************************************************
054400                                                                  
054500* APPEND ONE CELL TO CSV-LINE-TEXT, WITH A LEADING COMMA IF IT    
054600* IS NOT THE FIRST CELL ON THE LINE - RULE R14 TREATS SPACES AS   
054700* AN EMPTY FIELD, NEVER THE WORD NULL                             
054800 D00-APPEND-CELL.                                                 
054900                                                                  
055000     MOVE ZERO                   TO WS-CELL-LEN.                  
055100     PERFORM D01-MEASURE-CELL THRU D02-EXIT                       
055200       VARYING WS-SCAN-POS FROM 60 BY -1                          
055300         UNTIL WS-SCAN-POS < 1                                    
055400            OR WS-CELL-LEN NOT = ZERO.                            
055500                                                                  
055600     SET  CELL-PLAIN-TEXT        TO TRUE.                         
055700     IF  WS-CELL-LEN > ZERO                                       
055800         PERFORM D03-SCAN-FOR-QUOTING THRU D04-EXIT               
055900           VARYING WS-SCAN-POS FROM 1 BY 1                        
056000             UNTIL WS-SCAN-POS > WS-CELL-LEN                      
056100     END-IF.                                                      
056200                                                                  
056300     MOVE SPACES                 TO WS-OUT-AREA.                  
056400     MOVE ZERO                   TO WS-OUT-LEN.                   
056500                                                                  
056600     IF  CELL-NEEDS-QUOTES                                        
056700         ADD  1                  TO WS-OUT-LEN                    
056800         MOVE '"'                TO WS-OUT-CHAR(WS-OUT-LEN)       
056900     END-IF.                                                      
057000                                                                  
057100     IF  WS-CELL-LEN > ZERO                                       
057200         PERFORM D06-COPY-CELL-CHAR THRU D07-EXIT                 
057300           VARYING WS-SCAN-POS FROM 1 BY 1                        
057400             UNTIL WS-SCAN-POS > WS-CELL-LEN                      
057500     END-IF.                                                      
057600                                                                  
057700     IF  CELL-NEEDS-QUOTES                                        
057800         ADD  1                  TO WS-OUT-LEN                    
057900         MOVE '"'                TO WS-OUT-CHAR(WS-OUT-LEN)       
058000     END-IF.                                                      
058100                                                                  
058200     IF  CSV-LINE-LEN > ZERO                                      
058300         ADD  1                  TO CSV-LINE-LEN                  
058400         MOVE ','                TO CSV-LINE-CHARS(CSV-LINE-LEN)  
058500     END-IF.                                                      
058600                                                                  
058700     PERFORM D08-APPEND-OUT-TO-LINE THRU D09-EXIT                 
058800       VARYING WS-SCAN-POS FROM 1 BY 1                            
058900         UNTIL WS-SCAN-POS > WS-OUT-LEN.                          
059000                                                                  
059100 D05-EXIT.                                                        
059200     EXIT.                                                        
059300                                                                  
059400 D01-MEASURE-CELL.                                                
059500     IF  WS-CELL-CHARS(WS-SCAN-POS) NOT = SPACE                   
059600         MOVE WS-SCAN-POS        TO WS-CELL-LEN                   
059700     END-IF.                                                      
059800 D02-EXIT.                                                        
059900     EXIT.                                                        
060000                                                                  
060100 D03-SCAN-FOR-QUOTING.                                            
060200     IF  WS-CELL-CHARS(WS-SCAN-POS) = ','                         
060300     OR  WS-CELL-CHARS(WS-SCAN-POS) = '"'                         
060400     OR  WS-CELL-CHARS(WS-SCAN-POS) = X'0D'                       
060500     OR  WS-CELL-CHARS(WS-SCAN-POS) = X'0A'                       
060600         SET  CELL-NEEDS-QUOTES  TO TRUE                          
060700     END-IF.                                                      
060800 D04-EXIT.                                                        
060900     EXIT.                                                        
061000                                                                  
061100* COPY ONE SOURCE BYTE TO THE OUTPUT BUFFER, DOUBLING ANY QUOTE   
061200* CHARACTER ALONG THE WAY                                         
061300 D06-COPY-CELL-CHAR.                                              
061400                                                                  
061500     ADD  1                      TO WS-OUT-LEN.                   
061600     MOVE WS-CELL-CHARS(WS-SCAN-POS)                              
061700                                 TO WS-OUT-CHAR(WS-OUT-LEN).      
061800                                                                  
061900     IF  WS-CELL-CHARS(WS-SCAN-POS) = '"'                         
062000         ADD  1                  TO WS-OUT-LEN                    
062100         MOVE '"'                TO WS-OUT-CHAR(WS-OUT-LEN)       
062200     END-IF.                                                      
062300                                                                  
062400 D07-EXIT.                                                        
062500     EXIT.                                                        
062600                                                                  
062700 D08-APPEND-OUT-TO-LINE.                                          
062800     ADD  1                      TO CSV-LINE-LEN.                 
062900     MOVE WS-OUT-CHAR(WS-SCAN-POS)                                
063000                                 TO CSV-LINE-CHARS(CSV-LINE-LEN). 
063100 D09-EXIT.                                                        
063200     EXIT.                                                        
063300                                                                  
063400* WRITE ONE FINISHED CSV LINE - NOTHING FURTHER TO DO HERE, THE   
063500* CALLER ALREADY HOLDS CSV-LINE-TEXT READY FOR THE WRITE          
063600 D20-WRITE-CSV-LINE.                                              
063700     CONTINUE.                                                    
063800 D25-EXIT.                                                        
063900     EXIT.                                                        
