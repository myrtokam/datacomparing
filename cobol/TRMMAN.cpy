000100***************************************************************** 
000200*                                                               * 
000300*   TRMMAN  -  TEXT TRIM/COLLAPSE UTILITY PARAMETER BLOCK       * 
000400*                                                               * 
000500*   PASSED TO THE TRMMAN SUBROUTINE ON EACH CALL.  SET            
000600*   TRM-TEXT-DATA AND TRM-INPUT-LENGTH, SET TRM-REQUEST-          
000700*   NORMALIZE, CALL, THEN TEST TRM-REQUEST-COMPLETED AND USE      
000800*   TRM-OUTPUT-LENGTH.  SAME CALLING SHAPE AS BITMAN/NUMMAN.      
000900***************************************************************** 
001000 01  TRMMAN-PARMS.                                                
001100     05  TRM-FUNCTION          PIC  X(01).                        
001200         88  TRM-REQUEST-NORMALIZE       VALUE 'N'.               
001300     05  TRM-RETURN-CODE       PIC S9(04) BINARY.                 
001400         88  TRM-REQUEST-COMPLETED       VALUE ZERO.              
001500     05  TRM-INPUT-LENGTH      PIC S9(04) BINARY.                 
001600     05  TRM-OUTPUT-LENGTH     PIC S9(04) BINARY.                 
001700     05  TRM-TEXT-DATA         PIC  X(60).                        
001800     05  TRM-TEXT-CHARS REDEFINES TRM-TEXT-DATA                   
001900                               PIC  X(01) OCCURS 60.              
