000100***************************************************************** 
000200*                                                               * 
000300*   ACRVECH  -  ENT-CHANGE RECORD LAYOUT                       *  
000400*                                                               * 
000500*   ONE ENTITLEMENT GRANT ADDED OR REMOVED BETWEEN THE OLD AND    
000600*   NEW SNAPSHOTS.  SHARED BY THE ENT-ADDED-WORK/OUT AND          
000700*   ENT-REMOVED-WORK/OUT DATASETS.                                
000800***************************************************************** 
000900 01  ACRV-ENT-CHG-RECORD.                                         
001000     05  AEC-KEY-FIELDS.                                          
001100         10  AEC-USER-ID       PIC  X(40).                        
001200         10  AEC-APP           PIC  X(40).                        
001300         10  AEC-ROLE          PIC  X(40).                        
001400     05  AEC-KEY-TEXT REDEFINES AEC-KEY-FIELDS                    
001500                               PIC  X(120).                       
001600     05  AEC-NAME              PIC  X(60).                        
001700     05  FILLER                PIC  X(20).                        
