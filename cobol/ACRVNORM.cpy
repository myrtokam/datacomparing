000100***************************************************************** 
000200*                                                               * 
000300*   ACRVNORM  -  NORMALIZED ENTITLEMENT RECORD LAYOUT           * 
000400*                                                               * 
000500*   ONE ROW OF AN INPUT SNAPSHOT AFTER ACRVEXTR HAS TRIMMED,      
000600*   COLLAPSED AND DEDUPLICATED IT.  WRITTEN TO OLD-NORM/          
000700*   NEW-NORM BY ACRVEXTR; READ BY ACRVDIFF TO BUILD THE USER      
000800*   AND ENTITLEMENT MAPS FOR ONE SIDE OF THE COMPARE.             
000900***************************************************************** 
001000 01  ACRV-NORM-RECORD.                                            
001100     05  ANR-KEY-FIELDS.                                          
001200         10  ANR-USER-ID       PIC  X(40).                        
001300         10  ANR-APP           PIC  X(40).                        
001400         10  ANR-ROLE          PIC  X(40).                        
001500     05  ANR-KEY-TEXT REDEFINES ANR-KEY-FIELDS                    
001600                               PIC  X(120).                       
001700     05  ANR-NAME              PIC  X(60).                        
001800     05  FILLER                PIC  X(20).                        
