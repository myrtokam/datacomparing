000100***************************************************************** 
000200*                                                               * 
000300*    IDENTIFICATION DIVISION                                    * 
000400*                                                               * 
000500***************************************************************** 
000600 IDENTIFICATION DIVISION.                                         
000700                                                                  
000800 PROGRAM-ID.    TRMMAN.                                           
000900 AUTHOR.        R J HOLLAND.                                      
001000 DATE-WRITTEN.  FEB 1986.                                         
001100 DATE-COMPILED.                                                   
001200 INSTALLATION.  WINWHOLESALE GROUP SERVICES.                      
001300 SECURITY.      NONE.                                             
001400*REMARKS.       TRIM LEADING/TRAILING BLANKS AND COLLAPSE         
001500*               INTERNAL BLANK RUNS TO A SINGLE BLANK.            
001600*               CALLED WITH TRMMAN-PARMS (COPY TRMMAN).           
001700                                                                  
001800* CHANGE HISTORY ------------------------------------------------ 
001900* 02/11/1986 RJH ORIGINAL PROGRAM.                                RJH00186
002000* 09/06/1988 RJH ADDED TRM-OUTPUT-LENGTH FOR CALLERS THAT         RJH00288
002100*                NEED THE TRIMMED LENGTH, NOT JUST THE            RJH00288
002200*                BLANK-PADDED TEXT.                               RJH00288
002300* 12/29/1999 RJH Y2K REVIEW - NO DATE FIELDS IN THIS              RJH00399
002400*                PROGRAM, NO CHANGE REQUIRED.                     RJH00399
002500* 04/18/2008 DLC RAISED TRM-TEXT-DATA FROM 40 TO 60 BYTES         DLC00108
002600*                SO THE ACCESS-REVIEW NAME FIELD FITS             DLC00108
002700*                WITHOUT TRUNCATION ON A SINGLE CALL.             DLC00108
002800* END OF HISTORY ------------------------------------------------ 
002900                                                                  
003000/*****************************************************************
003100*                                                                *
003200*    ENVIRONMENT DIVISION                                        *
003300*                                                                *
003400******************************************************************
003500 ENVIRONMENT DIVISION.                                            
003600                                                                  
003700******************************************************************
003800*    CONFIGURATION SECTION                                       *
003900******************************************************************
004000 CONFIGURATION SECTION.                                           
004100                                                                  
004200 SOURCE-COMPUTER. IBM-2086-A04-140.                               
004300 OBJECT-COMPUTER. IBM-2086-A04-140.                               
004350                                                                  
004370 SPECIAL-NAMES.                                                   
004380     UPSI-7 ON STATUS IS WITH-TRACE.                              
004400                                                                  
004500/*****************************************************************
004600*                                                                *
004700*    DATA DIVISION                                               *
004800*                                                                *
004900******************************************************************
005000 DATA DIVISION.                                                   
005100                                                                  
005200******************************************************************
005300*    WORKING-STORAGE SECTION                                     *
005400******************************************************************
005500 WORKING-STORAGE SECTION.                                         
005600                                                                  
005700 01  WS-FIELDS.                                                   
005800     05  FILLER                PIC  X(11)   VALUE '**STORAGE**'.  
005900     05  THIS-PGM              PIC  X(08)   VALUE 'TRMMAN'.       
006000     05  WS-CURR-POS           PIC S9(04)   BINARY.               
006100     05  WS-OUT-LEN            PIC S9(04)   BINARY VALUE ZEROES.  
006200     05  WS-PENDING-SW         PIC  X(01)   VALUE 'N'.            
006300         88  PENDING-SPACE                  VALUE 'Y'.            
006400         88  NO-PENDING-SPACE                VALUE 'N'.           
006500                                                                  
006600* BYTE-ENCODED WORK AREA - PAIR OF BINARY SUBSCRIPTS VIEWED       
006700* AS ONE DOUBLE-LENGTH FIELD FOR DIAGNOSTIC DISPLAY ONLY.         
006800 01  WS-INDEX-PAIR.                                               
006900     05  WS-PAIR-CURR          PIC S9(04)   BINARY.               
007000     05  WS-PAIR-OUT           PIC S9(04)   BINARY.               
007100 01  WS-INDEX-OVERLAY REDEFINES WS-INDEX-PAIR                     
007200                               PIC S9(08)   BINARY.               
007300                                                                  
007400 01  WS-OUTPUT-AREA.                                              
007500     05  WS-OUT-TEXT           PIC  X(60)   VALUE SPACES.         
007600     05  FILLER                PIC  X(04)   VALUE SPACES.         
007700 01  WS-OUTPUT-OVERLAY REDEFINES WS-OUTPUT-AREA.                  
007800     05  WS-OUT-CHAR           PIC  X(01)   OCCURS 64.            
007900                                                                  
008000/*****************************************************************
008100*                                                                *
008200*    LINKAGE SECTION                                             *
008300*                                                                *
008400******************************************************************
008500 LINKAGE SECTION.                                                 
008600                                                                  
008700 COPY TRMMAN.                                                     
008800                                                                  
008900/*****************************************************************
009000*                                                                *
009100*    PROCEDURE DIVISION                                         * 
009200*                                                                *
009300******************************************************************
009400 PROCEDURE DIVISION USING TRMMAN-PARMS.                           
009500                                                                  
009600******************************************************************
009700*    MAINLINE ROUTINE                                            *
009800******************************************************************
009900 A00-MAINLINE-ROUTINE.                                            
010000                                                                  
010100     MOVE ZERO                   TO TRM-RETURN-CODE.              
010200     MOVE SPACES                 TO WS-OUTPUT-AREA.               
010300     MOVE ZERO                   TO WS-OUT-LEN.                   
010400     SET  NO-PENDING-SPACE       TO TRUE.                         
010500                                                                  
010600     IF  NOT TRM-REQUEST-NORMALIZE                                
010700         MOVE +8                 TO TRM-RETURN-CODE               
010800         GOBACK                                                   
010900     END-IF.                                                      
011000                                                                  
011100     IF  TRM-INPUT-LENGTH < ZERO                                  
011200     OR  TRM-INPUT-LENGTH > LENGTH OF TRM-TEXT-DATA               
011300         MOVE +12                TO TRM-RETURN-CODE               
011400         GOBACK                                                   
011500     END-IF.                                                      
011600                                                                  
011700     IF  TRM-INPUT-LENGTH > ZERO                                  
011800         PERFORM B10-SCAN-CHAR THRU B15-EXIT                      
011900           VARYING WS-CURR-POS FROM 1 BY 1                        
012000             UNTIL WS-CURR-POS > TRM-INPUT-LENGTH                 
012100     END-IF.                                                      
012200                                                                  
012300     MOVE WS-OUT-TEXT             TO TRM-TEXT-DATA.               
012400     MOVE WS-OUT-LEN              TO TRM-OUTPUT-LENGTH.           
012500                                                                  
012600     GOBACK.                                                      
012700                                                                  
012800/*****************************************************************
012900*    SCAN ONE INPUT CHARACTER, BUILD THE TRIMMED/COLLAPSED       *
013000*    OUTPUT ONE CHARACTER AT A TIME                              *
013100******************************************************************
013200 B10-SCAN-CHAR.                                                   
013300                                                                  
013400     IF  TRM-TEXT-CHARS(WS-CURR-POS) = SPACE                      
013500         IF  WS-OUT-LEN > ZERO                                    
013600             SET  PENDING-SPACE  TO TRUE                          
013700         END-IF                                                   
013800         GO TO B15-EXIT                                           
013900     END-IF.                                                      
014000                                                                  
014100     IF  PENDING-SPACE                                            
014200         ADD  1                  TO WS-OUT-LEN                    
014300         MOVE SPACE              TO WS-OUT-CHAR(WS-OUT-LEN)       
014400         SET  NO-PENDING-SPACE   TO TRUE                          
014500     END-IF.                                                      
014600                                                                  
014700     ADD  1                      TO WS-OUT-LEN                    
014800     MOVE TRM-TEXT-CHARS(WS-CURR-POS)                             
014900                                 TO WS-OUT-CHAR(WS-OUT-LEN).      
015000                                                                  
015100 B15-EXIT.                                                        
015200     EXIT.                                                        
