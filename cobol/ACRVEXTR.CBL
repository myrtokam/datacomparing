000100******************************************************************
000200*                                                                *
000300*    IDENTIFICATION DIVISION                                    * 
000400*                                                                *
000500******************************************************************
000600 IDENTIFICATION DIVISION.                                         
000700                                                                  
000800 PROGRAM-ID.    ACRVEXTR.                                         
000900 AUTHOR.        T R HAUSER.                                       
001000 DATE-WRITTEN.  JUNE 1987.                                        
001100 DATE-COMPILED.                                                   
001200 INSTALLATION.  WINSUPPLY GROUP SERVICES.                         
001300 SECURITY.      BATCH.                                            
001400*REMARKS.       EXTRACT AND NORMALIZE ONE SNAPSHOT OF THE ACCESS  
001500*               REVIEW ENTITLEMENT FEED (INPUT-EXTRACT), MAPPING  
001600*               EACH SECTION'S HEADER ROW TO USERID/NAME/APP/ROLE 
001700*               COLUMNS, TRIMMING AND DEDUPING THE DATA ROWS, AND 
001800*               WRITING THE RESULT TO NORM-OUTPUT.  RUN ONCE PER  
001900*               SNAPSHOT - THE JCL BINDS INPUT-EXTRACT/NORM-OUTPUT
002000*               TO OLD-EXTRACT/OLD-NORM ON ONE STEP AND TO        
002100*               NEW-EXTRACT/NEW-NORM ON THE NEXT.                 
002200                                                                  
002300* CHANGE HISTORY ------------------------------------------------ 
002400* 06/15/1987 TRH ORIGINAL PROGRAM.  READS A FIXED-FORMAT FEED     TRH00187
002500*                FILE FROM THE OLD ACCOUNTING RECONCILIATION      TRH00187
002600*                RUN AND STRIPS BLANK/FILLER LINES BEFORE THE     TRH00187
002700*                SORT STEP THAT FOLLOWED IT.                      TRH00187
002800* 11/02/1989 TRH ADDED THE HEADER-ROW/DATA-ROW RECORD TYPE SO     TRH01189
002900*                ONE FILE COULD CARRY MORE THAN ONE SECTION.      TRH01189
003000* 04/09/1992 WDK GENERALIZED COLUMN LOCATION - COLUMNS ARE NOW    WDK00492
003100*                LOCATED BY MATCHING THE HEADER TEXT INSTEAD OF   WDK00492
003200*                BY FIXED POSITION, SO FEEDS FROM DIFFERENT       WDK00492
003300*                SOURCE SYSTEMS DO NOT HAVE TO AGREE ON COLUMN    WDK00492
003400*                ORDER.                                           WDK00492
003500* 12/28/1998 WDK Y2K REVIEW - NO DATE FIELDS ARE READ OR          WDK01298
003600*                WRITTEN BY THIS PROGRAM, NO CHANGE REQUIRED.     WDK01298
003700* 09/14/2004 DLC ADDED THE INTERNAL DEDUPLICATION TABLE SO A      DLC00904
003800*                REPEATED USERID/APP/ROLE ROW WITHIN ONE          DLC00904
003900*                SECTION NO LONGER PRODUCES TWO OUTPUT ROWS.      DLC00904
004000* 09/14/2004 DLC PREFERS A BLANK NAME ON THE FIRST-SEEN ROW TO    DLC00904
004100*                BE FILLED IN BY A LATER DUPLICATE'S NAME.        DLC00904
004200* 03/02/2020 DLC REPURPOSED AS THE EXTRACT/NORMALIZE STEP OF      DLC00320
004300*                THE ACCESS REVIEW ENTITLEMENT COMPARE JOB.       DLC00320
004400*                RENAMED FROM THE OLD RECONCILIATION UTILITY;     DLC00320
004500*                HEADER SYNONYM LISTS ADDED FOR USERID, NAME,     DLC00320
004600*                APPLICATION AND ROLE COLUMNS PER SECURITY'S      DLC00320
004700*                REQUEST TICKET SEC-4471.                         DLC00320
004800* 03/02/2020 DLC ADDED THE UPSI-7 TRACE SWITCH FOR ROW-BY-ROW     DLC00320
004900*                DISPLAY WHEN SECURITY IS RECONCILING A FEED      DLC00320
005000*                THAT DOES NOT MATCH EXPECTATIONS.                DLC00320
005100* END OF HISTORY ------------------------------------------------ 
005200                                                                  
005300/*****************************************************************
005400*                                                                *
005500*    ENVIRONMENT DIVISION                                        *
005600*                                                                *
005700******************************************************************
005800 ENVIRONMENT DIVISION.                                            
005900                                                                  
006000******************************************************************
006100*    CONFIGURATION SECTION                                       *
006200******************************************************************
006300 CONFIGURATION SECTION.                                           
006400                                                                  
006500 SOURCE-COMPUTER. IBM-2086-A04-140.                               
006600 OBJECT-COMPUTER. IBM-2086-A04-140.                               
006700                                                                  
006800 SPECIAL-NAMES.                                                   
006900     SYSLST IS PRINTER,                                           
007000     UPSI-7 ON STATUS IS WITH-TRACE.                              
007100                                                                  
007200******************************************************************
007300*    INPUT-OUTPUT SECTION                                        *
007400******************************************************************
007500 INPUT-OUTPUT SECTION.                                            
007600                                                                  
007700 FILE-CONTROL.                                                    
007800                                                                  
007900     SELECT INPUT-EXTRACT                                         
008000         ASSIGN TO INPUT-EXTRACT                                  
008100         ORGANIZATION IS LINE SEQUENTIAL                          
008200         FILE STATUS IS FILE1-STAT.                               
008300                                                                  
008400     SELECT NORM-OUTPUT                                           
008500         ASSIGN TO NORM-OUTPUT                                    
008600         ORGANIZATION IS LINE SEQUENTIAL                          
008700         FILE STATUS IS FILE2-STAT.                               
008800                                                                  
008900/*****************************************************************
009000*                                                                *
009100*    DATA DIVISION                                               *
009200*                                                                *
009300******************************************************************
009400 DATA DIVISION.                                                   
009500                                                                  
009600******************************************************************
009700*    FILE SECTION                                                *
009800******************************************************************
009900 FILE SECTION.                                                    
010000                                                                  
010100 FD  INPUT-EXTRACT.                                               
010200 COPY ACRVEXT.                                                    
010300                                                                  
010400 FD  NORM-OUTPUT.                                                 
010500 COPY ACRVNORM.                                                   
010600                                                                  
010700******************************************************************
010800*    WORKING-STORAGE SECTION                                     *
010900******************************************************************
011000 WORKING-STORAGE SECTION.                                         
011100                                                                  
011200 01  WS-FIELDS.                                                   
011300   03  FILLER                    PIC  X(11)   VALUE '**STORAGE**'.
011400   03  THIS-PGM                  PIC  X(08)   VALUE 'ACRVEXTR'.   
011500                                                                  
011600   03  FILE1-STAT                PIC  X(02)   VALUE '00'.         
011700     88  STAT1-NORMAL                         VALUE '00'.         
011800   03  FILE2-STAT                PIC  X(02)   VALUE '00'.         
011900     88  STAT2-NORMAL                         VALUE '00'.         
012000                                                                  
012100   03  WS-EOF-SW                 PIC  X(01)   VALUE 'M'.          
012200     88  MORE-RECORDS                         VALUE 'M'.          
012300     88  NO-MORE-RECORDS                      VALUE 'E'.          
012400                                                                  
012500   03  RECORDS-READ              PIC S9(07)   BINARY VALUE ZERO.  
012600   03  HEADER-COUNT              PIC S9(07)   BINARY VALUE ZERO.  
012700   03  DATA-COUNT                PIC S9(07)   BINARY VALUE ZERO.  
012800   03  SKIPPED-BLANK-ROWS        PIC S9(07)   BINARY VALUE ZERO.  
012900   03  SKIPPED-NOUSERID-ROWS     PIC S9(07)   BINARY VALUE ZERO.  
013000   03  ROWS-WRITTEN              PIC S9(07)   BINARY VALUE ZERO.  
013100   03  TABLE-OVERFLOW-COUNT      PIC S9(07)   BINARY VALUE ZERO.  
013200                                                                  
013300   03  VAR-EDIT                  PIC  Z(6)9-.                     
013400                                                                  
013500* ONE SECTION'S SPLIT-OUT COLUMNS (UP TO 8 COLUMNS PER SECTION)   
013600 01  WS-CELL-TABLE.                                               
013700   03  WS-CELL                   PIC  X(60)   OCCURS 8.           
013800 01  WS-CELL-TABLE-TEXT REDEFINES WS-CELL-TABLE                   
013900                                 PIC  X(480).                     
014000                                                                  
014100 01  WS-CELL-COUNT               PIC S9(04)   BINARY VALUE ZERO.
014200                                                                  
014300* COLUMN POSITION OF EACH FIELD WITHIN THE CURRENT SECTION -      
014400* ZERO MEANS THE COLUMN WAS NOT FOUND IN THIS SECTION'S HEADER    
014500 01  WS-HEADER-MAP.                                               
014600   03  WS-COL-USERID             PIC S9(04)   BINARY VALUE ZERO.  
014700   03  WS-COL-NAME               PIC S9(04)   BINARY VALUE ZERO.  
014800   03  WS-COL-APP                PIC S9(04)   BINARY VALUE ZERO.  
014900   03  WS-COL-ROLE               PIC S9(04)   BINARY VALUE ZERO.  
015000                                                                  
015100   03  WS-HDR-IDX                PIC S9(04)   BINARY.             
015200   03  WS-HDR-INPOS              PIC S9(04)   BINARY.             
015300   03  WS-HDR-OUTPOS             PIC S9(04)   BINARY.             
015400   03  WS-HDR-ONE-CHAR           PIC  X(01).                      
015500   03  WS-HDR-STRIP              PIC  X(60)   VALUE SPACES.       
015600   03  WS-HDR-NORM               PIC  X(60)   VALUE SPACES.       
015700                                                                  
015800* RAW FIELD VALUES PULLED FROM THE CURRENT DATA ROW               
015900 01  WS-RAW-ROW.                                                  
016000   03  WS-RAW-USERID             PIC  X(60)   VALUE SPACES.       
016100   03  WS-RAW-NAME               PIC  X(60)   VALUE SPACES.       
016200   03  WS-RAW-APP                PIC  X(60)   VALUE SPACES.       
016300   03  WS-RAW-ROLE               PIC  X(60)   VALUE SPACES.       
016400                                                                  
016500* NORMALIZED (TRIMMED/COLLAPSED) FIELD VALUES - BUSINESS RULE R3  
016600 01  WS-NORM-ROW.                                                 
016700   03  WS-NORM-USERID            PIC  X(40)   VALUE SPACES.       
016800   03  WS-NORM-NAME              PIC  X(60)   VALUE SPACES.       
016900   03  WS-NORM-APP               PIC  X(40)   VALUE SPACES.       
017000   03  WS-NORM-ROLE              PIC  X(40)   VALUE SPACES.       
017100                                                                  
017200* LOWERCASE FOLD OF THE DEDUPE KEY - BUSINESS RULE R5             
017300 01  WS-LC-KEY-FIELDS.                                            
017400   03  WS-LC-USERID              PIC  X(40)   VALUE SPACES.       
017500   03  WS-LC-APP                 PIC  X(40)   VALUE SPACES.       
017600   03  WS-LC-ROLE                PIC  X(40)   VALUE SPACES.       
017700 01  WS-LC-KEY-TEXT REDEFINES WS-LC-KEY-FIELDS                    
017800                                 PIC  X(120).                     
017900                                                                  
018000 01  WS-FOUND-IDX                PIC S9(04)   BINARY VALUE ZERO.
018100                                                                  
018200* IN-MEMORY DEDUPLICATED SECTION TABLE - BUSINESS RULE R5         
018300 01  NORM-TABLE.                                                  
018400   03  TABLE-MAX-ENTRIES         PIC S9(04)   BINARY VALUE 2000.  
018500   03  NORM-COUNT                PIC S9(04)   BINARY VALUE ZERO.  
018600   03  NORM-IDX                  PIC S9(04)   BINARY VALUE ZERO.  
018700   03  NORM-ENTRY                             OCCURS 2000 TIMES.  
018800     05  TAB-KEY-FIELDS.                                          
018900       07  TAB-USERID            PIC  X(40).                      
019000       07  TAB-APP               PIC  X(40).                      
019100       07  TAB-ROLE              PIC  X(40).                      
019200     05  TAB-KEY-TEXT REDEFINES TAB-KEY-FIELDS                    
019300                                 PIC  X(120).                     
019400     05  TAB-NAME                PIC  X(60).                      
019500     05  TAB-LCKEY               PIC  X(120).                     
019600                                                                  
019700* THE FOLLOWING AREA IS A SUBROUTINE PARAMETER BLOCK              
019800 COPY TRMMAN.                                                     
019900                                                                  
020000/*****************************************************************
020100*                                                                *
020200*    PROCEDURE DIVISION                                          *
020300*                                                                *
020400******************************************************************
020500 PROCEDURE DIVISION.                                              
020600                                                                  
020700******************************************************************
020800*    MAINLINE ROUTINE                                            *
020900******************************************************************
021000 A00-MAINLINE-ROUTINE.                                            
021100                                                                  
021200     PERFORM B10-INITIALIZATION THRU B15-EXIT.                    
021300                                                                  
021400     PERFORM C00-PROCESS-EXTRACT THRU C99-EXIT-PROCESS            
021500       UNTIL NO-MORE-RECORDS.                                     
021600                                                                  
021700     PERFORM E00-WRITE-NORM-OUTPUT THRU E05-EXIT                  
021800       VARYING NORM-IDX FROM 1 BY 1 UNTIL NORM-IDX > NORM-COUNT.  
021900                                                                  
022000     PERFORM B20-TERMINATION THRU B25-EXIT.                       
022100                                                                  
022200     DISPLAY ' '               UPON PRINTER.                      
022300     MOVE RECORDS-READ           TO VAR-EDIT.                     
022400     DISPLAY 'Records read .............. ' VAR-EDIT              
022500                               UPON PRINTER.                      
022600     MOVE HEADER-COUNT           TO VAR-EDIT.                     
022700     DISPLAY 'Header rows found .......... ' VAR-EDIT             
022800                               UPON PRINTER.                      
022900     MOVE DATA-COUNT             TO VAR-EDIT.                     
023000     DISPLAY 'Data rows found ............ ' VAR-EDIT             
023100                               UPON PRINTER.                      
023200     MOVE SKIPPED-BLANK-ROWS     TO VAR-EDIT.                     
023300     DISPLAY 'Blank rows skipped ......... ' VAR-EDIT             
023400                               UPON PRINTER.                      
023500     MOVE SKIPPED-NOUSERID-ROWS  TO VAR-EDIT.                     
023600     DISPLAY 'No-userid rows skipped ...... ' VAR-EDIT            
023700                               UPON PRINTER.                      
023800     MOVE ROWS-WRITTEN           TO VAR-EDIT.                     
023900     DISPLAY 'Normalized rows written ..... ' VAR-EDIT            
024000                               UPON PRINTER.                      
024100     MOVE TABLE-OVERFLOW-COUNT   TO VAR-EDIT.                     
024200     DISPLAY 'Table overflow discards ..... ' VAR-EDIT            
024300                               UPON PRINTER.                      
024400                                                                  
024500     GOBACK.                                                      
024600                                                                  
024700/*****************************************************************
024800*    PROGRAM INITIALIZATION ROUTINE                              *
024900******************************************************************
025000 B10-INITIALIZATION.                                              
025100                                                                  
025200     SET  MORE-RECORDS           TO TRUE.                         
025300                                                                  
025400     OPEN INPUT  INPUT-EXTRACT.                                   
025500     IF  NOT STAT1-NORMAL                                         
025600         DISPLAY 'ACRVEXTR: INPUT-EXTRACT OPEN FAILED, STATUS='   
025700                 FILE1-STAT      UPON PRINTER                     
025800         SET  NO-MORE-RECORDS    TO TRUE                          
025900     END-IF.                                                      
026000                                                                  
026100     OPEN OUTPUT NORM-OUTPUT.                                     
026200     IF  NOT STAT2-NORMAL                                         
026300         DISPLAY 'ACRVEXTR: NORM-OUTPUT OPEN FAILED, STATUS='     
026400                 FILE2-STAT      UPON PRINTER                     
026500         SET  NO-MORE-RECORDS    TO TRUE                          
026600     END-IF.                                                      
026700                                                                  
026800 B15-EXIT.                                                        
026900     EXIT.                                                        
027000                                                                  
027100/*****************************************************************
027200*    PROGRAM TERMINATION ROUTINE                                 *
027300******************************************************************
027400 B20-TERMINATION.                                                 
027500                                                                  
027600     CLOSE INPUT-EXTRACT                                          
027700           NORM-OUTPUT.                                           
027800                                                                  
027900 B25-EXIT.                                                        
028000     EXIT.                                                        
028100                                                                  
028200/*****************************************************************
028300*    PROGRAM PROCESSING ROUTINES                                 *
028400******************************************************************
028500                                                                  
028600 C00-PROCESS-EXTRACT.                                             
028700                                                                  
028800     READ INPUT-EXTRACT                                           
028900         AT END                                                   
029000             SET  NO-MORE-RECORDS TO TRUE                         
029100             GO TO C99-EXIT-PROCESS                               
029200     END-READ.                                                    
029300                                                                  
029400     ADD  1                      TO RECORDS-READ.                 
029500                                                                  
029600     EVALUATE TRUE                                                
029700       WHEN AXR-HEADER-ROW                                        
029800         ADD  1                  TO HEADER-COUNT                  
029900         PERFORM C10-LOAD-HEADER THRU C15-EXIT                    
030000       WHEN AXR-DATA-ROW                                          
030100         ADD  1                  TO DATA-COUNT                    
030200         PERFORM C20-EXTRACT-DATA-ROW THRU C25-EXIT               
030300       WHEN OTHER                                                 
030400         CONTINUE                                                 
030500     END-EVALUATE.                                                
030600                                                                  
030700 C99-EXIT-PROCESS.                                                
030800     EXIT.                                                        
030900                                                                  
031000* LOCATE USERID/NAME/APP/ROLE COLUMNS IN A HEADER ROW - RULE R4   
031100 C10-LOAD-HEADER.                                                 
031200                                                                  
031300     MOVE SPACES                 TO WS-CELL-TABLE.                
031400     MOVE ZERO                   TO WS-CELL-COUNT                 
031500                                    WS-COL-USERID                 
031600                                    WS-COL-NAME                   
031700                                    WS-COL-APP                    
031800                                    WS-COL-ROLE.                  
031900                                                                  
032000     UNSTRING AXR-REC-TEXT DELIMITED BY ','                       
032100         INTO WS-CELL(1) WS-CELL(2) WS-CELL(3) WS-CELL(4)         
032200              WS-CELL(5) WS-CELL(6) WS-CELL(7) WS-CELL(8)         
032300         TALLYING IN WS-CELL-COUNT                                
032400     END-UNSTRING.                                                
032500                                                                  
032600     IF  WITH-TRACE                                               
032700         DISPLAY 'ACRVEXTR: HEADER=' AXR-REC-TEXT(1:80)           
032800                               UPON PRINTER                       
032900     END-IF.                                                      
033000                                                                  
033100     PERFORM C10A-CLASSIFY-ONE-COLUMN THRU C10B-EXIT              
033200       VARYING WS-HDR-IDX FROM 1 BY 1                             
033300         UNTIL WS-HDR-IDX > WS-CELL-COUNT.                        
033400                                                                  
033500 C15-EXIT.                                                        
033600     EXIT.                                                        
033700                                                                  
033800 C10A-CLASSIFY-ONE-COLUMN.                                        
033900                                                                  
034000     PERFORM C11-NORMALIZE-HEADER-CELL THRU C12-EXIT.             
034100     PERFORM C13-CLASSIFY-HEADER-CELL THRU C14-EXIT.              
034200                                                                  
034300 C10B-EXIT.                                                       
034400     EXIT.                                                        
034500                                                                  
034600* STRIP EVERY CHARACTER THAT IS NOT A-Z OR 0-9, THEN FOLD TO      
034700* LOWER CASE - PART OF RULE R4'S HEADER MATCHING                  
034800 C11-NORMALIZE-HEADER-CELL.                                       
034900                                                                  
035000     MOVE SPACES                 TO WS-HDR-STRIP.                 
035100     MOVE ZERO                   TO WS-HDR-OUTPOS.                
035200                                                                  
035300     PERFORM C11A-SCAN-HEADER-CHAR THRU C11B-EXIT                 
035400       VARYING WS-HDR-INPOS FROM 1 BY 1                           
035500         UNTIL WS-HDR-INPOS > LENGTH OF WS-CELL(WS-HDR-IDX).      
035600                                                                  
035700     INSPECT WS-HDR-STRIP CONVERTING                              
035800         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
035900         'abcdefghijklmnopqrstuvwxyz'.                            
036000                                                                  
036100     MOVE WS-HDR-STRIP           TO WS-HDR-NORM.                  
036200                                                                  
036300 C12-EXIT.                                                        
036400     EXIT.                                                        
036500                                                                  
036600 C11A-SCAN-HEADER-CHAR.                                           
036700                                                                  
036800     MOVE WS-CELL(WS-HDR-IDX)(WS-HDR-INPOS:1)                     
036900                                 TO WS-HDR-ONE-CHAR.              
037000                                                                  
037100     IF  (WS-HDR-ONE-CHAR >= 'A' AND WS-HDR-ONE-CHAR <= 'Z')      
037200     OR  (WS-HDR-ONE-CHAR >= 'a' AND WS-HDR-ONE-CHAR <= 'z')      
037300     OR  (WS-HDR-ONE-CHAR >= '0' AND WS-HDR-ONE-CHAR <= '9')      
037400         ADD  1                  TO WS-HDR-OUTPOS                 
037500         MOVE WS-HDR-ONE-CHAR    TO WS-HDR-STRIP(WS-HDR-OUTPOS:1) 
037600     END-IF.                                                      
037700                                                                  
037800 C11B-EXIT.                                                       
037900     EXIT.                                                        
038000                                                                  
038100* MATCH THE NORMALIZED HEADER TEXT AGAINST THE SYNONYM LISTS -    
038200* FIRST COLUMN TO MATCH A FIELD WINS FOR THAT FIELD - RULE R4     
038300 C13-CLASSIFY-HEADER-CELL.                                        
038400                                                                  
038500     EVALUATE WS-HDR-NORM                                         
038600       WHEN 'userid'                                              
038700       WHEN 'user'                                                
038800       WHEN 'id'                                                  
038900         IF  WS-COL-USERID = ZERO                                 
039000             MOVE WS-HDR-IDX     TO WS-COL-USERID                 
039100         END-IF                                                   
039200       WHEN 'name'                                                
039300       WHEN 'fullname'                                            
039400       WHEN 'displayname'                                         
039500         IF  WS-COL-NAME = ZERO                                   
039600             MOVE WS-HDR-IDX     TO WS-COL-NAME                   
039700         END-IF                                                   
039800       WHEN 'application'                                         
039900       WHEN 'app'                                                 
040000       WHEN 'system'                                              
040100         IF  WS-COL-APP = ZERO                                    
040200             MOVE WS-HDR-IDX     TO WS-COL-APP                    
040300         END-IF                                                   
040400       WHEN 'role'                                                
040500       WHEN 'entitlement'                                         
040600       WHEN 'permission'                                          
040700       WHEN 'group'                                               
040800         IF  WS-COL-ROLE = ZERO                                   
040900             MOVE WS-HDR-IDX     TO WS-COL-ROLE                   
041000         END-IF                                                   
041100       WHEN OTHER                                                 
041200         CONTINUE                                                 
041300     END-EVALUATE.                                                
041400                                                                  
041500 C14-EXIT.                                                        
041600     EXIT.                                                        
041700                                                                  
041800* PULL, BLANK-CHECK, NORMALIZE AND DEDUPE ONE DATA ROW -          
041900* RULES R1, R2 AND R3                                             
042000 C20-EXTRACT-DATA-ROW.                                            
042100                                                                  
042200     MOVE SPACES                 TO WS-CELL-TABLE.                
042300     MOVE ZERO                   TO WS-CELL-COUNT.                
042400                                                                  
042500     UNSTRING AXR-REC-TEXT DELIMITED BY ','                       
042600         INTO WS-CELL(1) WS-CELL(2) WS-CELL(3) WS-CELL(4)         
042700              WS-CELL(5) WS-CELL(6) WS-CELL(7) WS-CELL(8)         
042800         TALLYING IN WS-CELL-COUNT                                
042900     END-UNSTRING.                                                
043000                                                                  
043100     PERFORM C21-PULL-FIELD-VALUES THRU C22-EXIT.                 
043200                                                                  
043300     IF  WS-RAW-USERID = SPACES                                   
043400     AND WS-RAW-NAME   = SPACES                                   
043500     AND WS-RAW-APP    = SPACES                                   
043600     AND WS-RAW-ROLE   = SPACES                                   
043700         ADD  1                  TO SKIPPED-BLANK-ROWS            
043800         GO TO C25-EXIT                                           
043900     END-IF.                                                      
044000                                                                  
044100     PERFORM C30-NORMALIZE-ROW THRU C35-EXIT.                     
044200                                                                  
044300     IF  WS-NORM-USERID = SPACES                                  
044400         ADD  1                  TO SKIPPED-NOUSERID-ROWS         
044500         GO TO C25-EXIT                                           
044600     END-IF.                                                      
044700                                                                  
044800     IF  WITH-TRACE                                               
044900         DISPLAY 'ACRVEXTR: ROW USERID=' WS-NORM-USERID           
045000                               UPON PRINTER                       
045100     END-IF.                                                      
045200                                                                  
045300     PERFORM D00-DEDUPE-ROW THRU D05-EXIT.                        
045400                                                                  
045500 C25-EXIT.                                                        
045600     EXIT.                                                        
045700                                                                  
045800 C21-PULL-FIELD-VALUES.                                           
045900                                                                  
046000     MOVE SPACES                 TO WS-RAW-USERID                 
046100                                    WS-RAW-NAME                   
046200                                    WS-RAW-APP                    
046300                                    WS-RAW-ROLE.                  
046400                                                                  
046500     IF  WS-COL-USERID > ZERO                                     
046600         MOVE WS-CELL(WS-COL-USERID) TO WS-RAW-USERID             
046700     END-IF.                                                      
046800     IF  WS-COL-NAME > ZERO                                       
046900         MOVE WS-CELL(WS-COL-NAME)   TO WS-RAW-NAME               
047000     END-IF.                                                      
047100     IF  WS-COL-APP > ZERO                                        
047200         MOVE WS-CELL(WS-COL-APP)    TO WS-RAW-APP                
047300     END-IF.                                                      
047400     IF  WS-COL-ROLE > ZERO                                       
047500         MOVE WS-CELL(WS-COL-ROLE)   TO WS-RAW-ROLE               
047600     END-IF.                                                      
047700                                                                  
047800 C22-EXIT.                                                        
047900     EXIT.                                                        
048000                                                                  
048100* TRIM LEADING/TRAILING BLANKS AND COLLAPSE INTERNAL BLANK        
048200* RUNS ON EVERY FIELD - RULE R3, VIA THE TRMMAN UTILITY           
048300 C30-NORMALIZE-ROW.                                               
048400                                                                  
048500     SET  TRM-REQUEST-NORMALIZE  TO TRUE.                         
048600     MOVE WS-RAW-USERID          TO TRM-TEXT-DATA.                
048700     MOVE LENGTH OF WS-RAW-USERID                                 
048800                                 TO TRM-INPUT-LENGTH.             
048900     CALL TRMMAN               USING TRMMAN-PARMS.                
049000     MOVE TRM-TEXT-DATA          TO WS-NORM-USERID.               
049100                                                                  
049200     SET  TRM-REQUEST-NORMALIZE  TO TRUE.                         
049300     MOVE WS-RAW-NAME            TO TRM-TEXT-DATA.                
049400     MOVE LENGTH OF WS-RAW-NAME  TO TRM-INPUT-LENGTH.             
049500     CALL TRMMAN               USING TRMMAN-PARMS.                
049600     MOVE TRM-TEXT-DATA          TO WS-NORM-NAME.                 
049700                                                                  
049800     SET  TRM-REQUEST-NORMALIZE  TO TRUE.                         
049900     MOVE WS-RAW-APP             TO TRM-TEXT-DATA.                
050000     MOVE LENGTH OF WS-RAW-APP   TO TRM-INPUT-LENGTH.             
050100     CALL TRMMAN               USING TRMMAN-PARMS.                
050200     MOVE TRM-TEXT-DATA          TO WS-NORM-APP.                  
050300                                                                  
050400     SET  TRM-REQUEST-NORMALIZE  TO TRUE.                         
050500     MOVE WS-RAW-ROLE            TO TRM-TEXT-DATA.                
050600     MOVE LENGTH OF WS-RAW-ROLE  TO TRM-INPUT-LENGTH.             
050700     CALL TRMMAN               USING TRMMAN-PARMS.                
050800     MOVE TRM-TEXT-DATA          TO WS-NORM-ROLE.                 
050900                                                                  
051000 C35-EXIT.                                                        
051100     EXIT.                                                        
051200                                                                  
051300* KEEP OR ADD ONE ROW IN THE DEDUPLICATED SECTION TABLE - RULE R5 
051400 D00-DEDUPE-ROW.                                                  
051500                                                                  
051600     MOVE WS-NORM-USERID         TO WS-LC-USERID.                 
051700     MOVE WS-NORM-APP            TO WS-LC-APP.                    
051800     MOVE WS-NORM-ROLE           TO WS-LC-ROLE.                   
051900     INSPECT WS-LC-USERID CONVERTING                              
052000         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
052100         'abcdefghijklmnopqrstuvwxyz'.                            
052200     INSPECT WS-LC-APP CONVERTING                                 
052300         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
052400         'abcdefghijklmnopqrstuvwxyz'.                            
052500     INSPECT WS-LC-ROLE CONVERTING                                
052600         'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO                          
052700         'abcdefghijklmnopqrstuvwxyz'.                            
052800                                                                  
052900     MOVE ZERO                   TO WS-FOUND-IDX.                 
053000     PERFORM D10-SEARCH-NORM-TABLE THRU D15-EXIT                  
053100       VARYING NORM-IDX FROM 1 BY 1                               
053200         UNTIL NORM-IDX > NORM-COUNT                              
053300            OR WS-FOUND-IDX NOT = ZERO.                           
053400                                                                  
053500     IF  WS-FOUND-IDX > ZERO                                      
053600         IF  TAB-NAME(WS-FOUND-IDX) = SPACES                      
053700         AND WS-NORM-NAME NOT = SPACES                            
053800             MOVE WS-NORM-NAME   TO TAB-NAME(WS-FOUND-IDX)        
053900         END-IF                                                   
054000     ELSE                                                         
054100         IF  NORM-COUNT < TABLE-MAX-ENTRIES                       
054200             ADD  1              TO NORM-COUNT                    
054300             MOVE WS-NORM-USERID TO TAB-USERID(NORM-COUNT)        
054400             MOVE WS-NORM-APP    TO TAB-APP(NORM-COUNT)           
054500             MOVE WS-NORM-ROLE   TO TAB-ROLE(NORM-COUNT)          
054600             MOVE WS-NORM-NAME   TO TAB-NAME(NORM-COUNT)          
054700             MOVE WS-LC-KEY-TEXT TO TAB-LCKEY(NORM-COUNT)         
054800         ELSE                                                     
054900             ADD  1              TO TABLE-OVERFLOW-COUNT          
055000         END-IF                                                   
055100     END-IF.                                                      
055200                                                                  
055300 D05-EXIT.                                                        
055400     EXIT.                                                        
055500                                                                  
055600 D10-SEARCH-NORM-TABLE.                                           
055700                                                                  
055800     IF  TAB-LCKEY(NORM-IDX) = WS-LC-KEY-TEXT                     
055900         MOVE NORM-IDX           TO WS-FOUND-IDX                  
056000     END-IF.                                                      
056100                                                                  
056200 D15-EXIT.                                                        
056300     EXIT.                                                        
056400                                                                  
056500* SPILL THE DEDUPLICATED TABLE TO NORM-OUTPUT ONCE END OF FILE    
056600* IS REACHED - CALLED ONCE PER TABLE ENTRY FROM THE MAINLINE      
056700 E00-WRITE-NORM-OUTPUT.                                           
056800                                                                  
056900     MOVE SPACES                 TO ACRV-NORM-RECORD.             
057000     MOVE TAB-USERID(NORM-IDX)   TO ANR-USER-ID.                  
057100     MOVE TAB-APP(NORM-IDX)      TO ANR-APP.                      
057200     MOVE TAB-ROLE(NORM-IDX)     TO ANR-ROLE.                     
057300     MOVE TAB-NAME(NORM-IDX)     TO ANR-NAME.                     
057400                                                                  
057500     WRITE ACRV-NORM-RECORD.                                      
057600     IF  NOT STAT2-NORMAL                                         
057700         DISPLAY 'ACRVEXTR: NORM-OUTPUT WRITE FAILED, STATUS='    
057800                 FILE2-STAT      UPON PRINTER                     
057900     ELSE                                                         
058000         ADD  1                  TO ROWS-WRITTEN                  
058100     END-IF.                                                      
058200                                                                  
058300 E05-EXIT.                                                        
058400     EXIT.                                                        
